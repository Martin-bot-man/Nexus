000100*-----------------------------------------------------------------*
000200* NEXCMWS - NEXUS COMMON WORK STORAGE
000300* FILE STATUS BYTE AND CONDITION NAMES SHARED BY THE NEXUS FRAUD
000400* SCREENING SUITE.  COPY THIS UNDER A "01 WK-C-COMMON." IN EVERY
000500* PROGRAM THE SAME WAY THE BANKING SUITE COPIES ASCMWS.
000600*===================================================================
000700* HISTORY OF MODIFICATION:
000800*===================================================================
000900* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION FOR THE FRAUD   NX0001  
001000*                                 SCREENING BATCH SUITE.          NX0001  
001100*-------------------------------------------------------------------
001200* NX0014 - LCHIANG - 09/11/1994 - ADDED WK-C-END-OF-FILE SO THE    NX0014
001300*                                 TRANSACTION READ AND THE         NX0014
001400*                                 ACCOUNT MASTER READ CAN SHARE    NX0014
001500*                                 ONE EOF TEST.                   NX0014
001600*-------------------------------------------------------------------
001700* NXY2K1 - PDSOUZA - 14/10/1998 - YEAR 2000 REVIEW.  NO WINDOWED  NXY2K1
001800*                                 DATE FIELDS IN THIS COPYBOOK -  NXY2K1
001900*                                 NO CHANGE REQUIRED.             NXY2K1
002000*-------------------------------------------------------------------
002100* NX0057 - GPATEL  - 02/06/2003 - REMOVED WK-C-INVALID-KEY AND     NX0057
002200*                                 WK-C-RECORD-NOT-FOUND - THIS     NX0057
002300*                                 SUITE HAS NO INDEXED ACCESS,      NX0057
002400*                                 THOSE STATUS CODES NEVER         NX0057
002500*                                 APPLIED HERE.                    NX0057
002600*-------------------------------------------------------------------
002700* G2BL04 - ACNRJR  - 02/11/2017 - WK-C-SUCCESSFUL AND              G2BL04
002800*                                 WK-C-END-OF-FILE ARE NOW         G2BL04
002900*                                 ACTUALLY TESTED, IN NEXFRAUD'S   G2BL04
003000*                                 READ ROUTINES.  WK-C-COMMON IS   G2BL04
003100*                                 NOW COPIED INTO THE CALLED       G2BL04
003200*                                 ROUTINES TOO, FOR THE SHARED     G2BL04
003300*                                 WK-C-ABEND-SW DIAGNOSTIC SWITCH. G2BL04
003400*===================================================================
003500 05  WK-C-FILE-STATUS            PIC X(02).
003600     88  WK-C-SUCCESSFUL                VALUE "00".
003700     88  WK-C-END-OF-FILE               VALUE "10".
003800 05  WK-C-ABEND-SW                PIC X(01) VALUE "N".
003900     88  WK-C-ABEND-REQUESTED           VALUE "Y".
004000 05  FILLER                       PIC X(07) VALUE SPACES.
