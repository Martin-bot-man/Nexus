000100*-----------------------------------------------------------------*
000200* NEXACREC - ACCOUNT MASTER RECORD (ACCT-REC), LENGTH 60          *
000300* ONE ROW PER ACCOUNT.  FILE IS SORTED ASCENDING AND UNIQUE ON    *
000400* AC-ACCT-ID - READ STEPWISE AGAINST THE SORTED TRANSACTION FILE. *
000500*===================================================================
000600* HISTORY OF MODIFICATION:
000700*===================================================================
000800* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.                NX0001  
000900*-------------------------------------------------------------------
001000* NX0033 - LCHIANG - 21/07/1995 - ADDED AC-RISK-TIER FOR THE      NX0033
001100*                                 PRIOR RISK AMPLIFICATION RULE.  NX0033
001200*-------------------------------------------------------------------
001300* NXY2K1 - PDSOUZA - 14/10/1998 - YEAR 2000 REVIEW.  NO DATE      NXY2K1
001400*                                 FIELD ON THIS RECORD - NO       NXY2K1
001500*                                 REQUIRED.                       NXY2K1  
001600*===================================================================
001700 01  ACCT-REC.
001800     05  AC-ACCT-ID               PIC X(08).
001900*                                   ACCOUNT IDENTIFIER - SORT KEY
002000     05  AC-STATUS                PIC X(01).
002100*                                   A=ACTIVE S=SUSPENDED C=CLOSED
002200         88  AC-STATUS-ACTIVE            VALUE "A".
002300         88  AC-STATUS-SUSPENDED         VALUE "S".
002400         88  AC-STATUS-CLOSED            VALUE "C".
002500     05  AC-HOME-COUNTRY          PIC X(02).
002600*                                   ACCT HOLDER'S HOME COUNTRY
002700     05  AC-DAILY-LIMIT           PIC S9(07)V99.
002800*                                   DAILY SPEND LIMIT
002900     05  AC-LIMIT-BROKEN-DOWN REDEFINES AC-DAILY-LIMIT.
003000         10  AC-DAILY-LIMIT-WHOLE PIC S9(07).
003100         10  AC-DAILY-LIMIT-CENTS PIC 9(02).
003200     05  AC-AVG-TRANS             PIC S9(07)V99.
003300*                                   HISTORICAL AVERAGE TRANS AMT
003400     05  AC-RISK-TIER             PIC 9(01).
003500*                                   1=LOW 2=MEDIUM 3=HIGH PRIOR RISK
003600         88  AC-RISK-LOW                 VALUE 1.
003700         88  AC-RISK-MEDIUM              VALUE 2.
003800         88  AC-RISK-HIGH                VALUE 3.
003900     05  AC-FILLER                PIC X(30).
004000*                                   UNUSED - RESERVED FOR EXPANSION
