000100*-----------------------------------------------------------------*
000200* NEXALNK - LINKAGE RECORD FOR CALL "NEXXALRT"
000300* PASSED BY THE MAIN FRAUD SCREENING DRIVER FOR EVERY TRANSACTION
000400* DISPOSITIONED REVIEW OR BLOCK.  NEXXALRT JUST BUILDS THE
000500* OUTGOING ALERT-REC - THE DRIVER OWNS THE ALERT FILE WRITE.
000600*===================================================================
000700* HISTORY OF MODIFICATION:
000800*===================================================================
000900* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.                NX0001  
001000*===================================================================
001100 01  WK-C-XALRT-RECORD.
001200     05  WK-C-XALRT-INPUT.
001300         10  WK-C-XALRT-TRANS-ID  PIC X(10).
001400         10  WK-C-XALRT-ACCT-ID   PIC X(08).
001500         10  WK-C-XALRT-SCORE     PIC 9(03).
001600         10  WK-C-XALRT-DISP      PIC X(06).
001700         10  WK-C-XALRT-AMOUNT    PIC S9(07)V99.
001800         10  WK-C-XALRT-TOP-RULE  PIC X(02).
001900     05  WK-C-XALRT-OUTPUT.
002000         10  WK-C-XALRT-ALERT-REC PIC X(60).
002100*                                   BUILT ALERT-REC, READY TO WRITE
002200     05  FILLER                   PIC X(05).
