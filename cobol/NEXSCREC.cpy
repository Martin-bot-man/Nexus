000100*-----------------------------------------------------------------*
000200* NEXSCREC - SCORED TRANSACTION OUTPUT RECORD (SCORED-REC)        *
000300* LENGTH 100.  CARRIES THE TRANSACTION AS READ (FIRST 80 BYTES,   *
000400* SAME LAYOUT AS NEXTRREC/TRANS-REC) FOLLOWED BY THE RESULT OF    *
000500* THE SCORING ENGINE.  WRITTEN ONE-FOR-ONE WITH THE TRANSACTION   *
000600* FILE, IN THE SAME ORDER.                                        *
000700*===================================================================
000800* HISTORY OF MODIFICATION:
000900*===================================================================
001000* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.                NX0001  
001100*-------------------------------------------------------------------
001200* NX0033 - LCHIANG - 21/07/1995 - ADDED SC-RULE-FLAGS (R1-R8 Y/N  NX0033  
001300*                                 TRACE) FOR THE OPERATIONS DESK. NX0033  
001400*-------------------------------------------------------------------
001500* NX0081 - GPATEL  - 19/02/2006 - ADDED THE SC-DISPOSITION-       NX0081
001600*                                 BROKEN-DOWN REDEFINES SO THE    NX0081
001700*                                 3270 ENQUIRY SCREEN CAN OVERLAY NX0081
001800*                                 THE FLAG BYTE.                  NX0081
001900*===================================================================
002000 01  SCORED-REC.
002100     05  SC-TRANS-PORTION.
002200         10  SC-TRANS-ID          PIC X(10).
002300         10  SC-ACCT-ID           PIC X(08).
002400         10  SC-DATE              PIC 9(08).
002500         10  SC-TIME              PIC 9(06).
002600         10  SC-AMOUNT            PIC S9(07)V99.
002700         10  SC-MERCH-CAT         PIC 9(04).
002800         10  SC-COUNTRY           PIC X(02).
002900         10  SC-CHANNEL           PIC X(01).
003000         10  SC-TRANS-FILLER      PIC X(32).
003100     05  SC-RISK-SCORE            PIC 9(03).
003200*                                   COMPOSITE RISK SCORE 0-100
003300     05  SC-DISPOSITION           PIC X(06).
003400*                                   CLEAR / REVIEW / BLOCK
003500         88  SC-DISP-CLEAR               VALUE "CLEAR ".
003600         88  SC-DISP-REVIEW              VALUE "REVIEW".
003700         88  SC-DISP-BLOCK               VALUE "BLOCK ".
003800     05  SC-DISPOSITION-BROKEN-DOWN REDEFINES SC-DISPOSITION.
003900         10  SC-DISP-FIRST-CHAR   PIC X(01).
004000         10  SC-DISP-REST         PIC X(05).
004100     05  SC-RULE-FLAGS.
004200*                                   ONE Y/N BYTE PER RULE R1-R8
004300         10  SC-RULE-FLAG-R1      PIC X(01).
004400         10  SC-RULE-FLAG-R2      PIC X(01).
004500         10  SC-RULE-FLAG-R3      PIC X(01).
004600         10  SC-RULE-FLAG-R4      PIC X(01).
004700         10  SC-RULE-FLAG-R5      PIC X(01).
004800         10  SC-RULE-FLAG-R6      PIC X(01).
004900         10  SC-RULE-FLAG-R7      PIC X(01).
005000         10  SC-RULE-FLAG-R8      PIC X(01).
005100     05  SC-FILLER                PIC X(03).
005200*                                   UNUSED - RESERVED FOR EXPANSION
