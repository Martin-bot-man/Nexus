000100*-----------------------------------------------------------------*
000200* NEXVLNK - LINKAGE RECORD FOR CALL "NEXVACCT"
000300* PASSED BY THE MAIN FRAUD SCREENING DRIVER ON EVERY TRANSACTION.
000400* NEXVACCT DOES NOT OPEN THE ACCOUNT MASTER ITSELF - THE DRIVER
000500* HAS ALREADY STEPPED IT FORWARD UNDER THE SEQUENTIAL MATCH.
000600*===================================================================
000700* HISTORY OF MODIFICATION:
000800*===================================================================
000900* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.                NX0001  
001000*===================================================================
001100 01  WK-C-VACCT-RECORD.
001200     05  WK-C-VACCT-INPUT.
001300         10  WK-C-VACCT-ACCT-ID   PIC X(08).
001400         10  WK-C-VACCT-MATCHED   PIC X(01).
001500*                                   Y = MASTER RECORD FOUND FOR
001600*                                   THIS TRANSACTION, N = UNKNOWN
001700*                                   ACCOUNT (RULE R8 TERRITORY)
001800         10  WK-C-VACCT-AC-STATUS PIC X(01).
001900*                                   AC-STATUS FROM THE MATCHED
002000*                                   MASTER RECORD, SPACE IF NOT
002100*                                   MATCHED
002200     05  WK-C-VACCT-OUTPUT.
002300         10  WK-C-VACCT-R7-FLAG   PIC X(01).
002400*                                   Y = ACCOUNT NOT ACTIVE (R7)
002500         10  WK-C-VACCT-ERROR-CD  PIC X(07).
002600     05  FILLER                   PIC X(04).
