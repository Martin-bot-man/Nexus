000100*******************************************************************
000200 IDENTIFICATION DIVISION.
000300*******************************************************************
000400 PROGRAM-ID.     NEXVACCT.
000500 AUTHOR.         R BOEHM.
000600 INSTALLATION.   NEXUS FRAUD OPERATIONS - DATA CENTER 2.
000700 DATE-WRITTEN.   12 MAR 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO CHECK ACCOUNT
001200*               STANDING (RULE R7) FOR THE NIGHTLY FRAUD
001300*               SCORING BATCH.  THE CALLING DRIVER HAS ALREADY
001400*               MATCHED THE TRANSACTION TO THE ACCOUNT MASTER
001500*               UNDER THE SEQUENTIAL STEPWISE READ - THIS
001600*               ROUTINE DOES NOT OPEN THE MASTER ITSELF.
001700*
001800*===================================================================
001900* HISTORY OF MODIFICATION:
002000*===================================================================
002100* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.                NX0001  
002200*-------------------------------------------------------------------
002300* NX0014 - LCHIANG - 09/11/1994 - R8 (UNKNOWN ACCOUNT) IS NOW     NX0014
002400*                                 DECIDED BY THE DRIVER BEFORE    NX0014
002500*                                 THIS ROUTINE IS EVEN CALLED -   NX0014
002600*                                 DROPPED THE DEAD UNKNOWN        NX0014
002700*                                 ACCOUNT BRANCH THAT LIVED HERE. NX0014
002800*-------------------------------------------------------------------
002900* NXY2K1 - PDSOUZA - 14/10/1998 - YEAR 2000 REVIEW.  NO DATE      NXY2K1  
003000*                                 ARITHMETIC IN THIS ROUTINE -    NXY2K1  
003100*                                 DIAGNOSTIC TIMESTAMP BELOW      NXY2K1  
003200*                                 ALREADY USES A 4-DIGIT YEAR.    NXY2K1  
003300*                                 NO CHANGE REQUIRED.             NXY2K1  
003400*-------------------------------------------------------------------
003500* NX0057 - GPATEL  - 02/06/2003 - ADDED WK-N-VACCT-CALL-CNT AND   NX0057
003600*                                 THE UPSI-0 DIAGNOSTIC TRACE FOR NX0057
003700*                                 USE WHEN THE FRAUD DESK REPORTS NX0057
003800*                                 A MISMATCHED DISPOSITION.       NX0057
003900*-------------------------------------------------------------------
004000* G2BL04 - ACNRJR  - 02/11/2017 - COPIED WK-C-COMMON IN, SO THIS   G2BL04
004100*                                 ROUTINE CAN RAISE WK-C-ABEND-SW  G2BL04
004200*                                 IF AC-STATUS COMES IN AS         G2BL04
004300*                                 ANYTHING OTHER THAN A, S OR C -  G2BL04
004400*                                 SAME DIAGNOSTIC SWITCH NOW USED  G2BL04
004500*                                 ACROSS THE SUITE.                G2BL04
004600*===================================================================
004700 EJECT
004800*******************************************************************
004900 ENVIRONMENT DIVISION.
005000*******************************************************************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                    UPSI-0 IS UPSI-SWITCH-0
005600                      ON  STATUS IS U0-ON
005700                      OFF STATUS IS U0-OFF.
005800*
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100*
006200*******************************************************************
006300 DATA DIVISION.
006400*******************************************************************
006500 FILE SECTION.
006600*
006700*******************************************************************
006800 WORKING-STORAGE SECTION.
006900*******************************************************************
007000 01  FILLER                          PIC X(24)        VALUE
007100     "** PROGRAM NEXVACCT **".
007200*
007300* ------------------ PROGRAM WORKING STORAGE -------------------*
007400 77  WK-N-VACCT-CALL-CNT             PIC 9(07) COMP VALUE ZERO.
007500*                                      TIMES THIS ROUTINE HAS BEEN
007600*                                      CALLED THIS RUN - TRACE AID
007700*
007800 01  WK-C-ACCT-ID-BROKEN-DOWN.
007900     05  WK-C-ACCT-ID-LOCAL          PIC X(08).
008000     05  WK-C-ACCT-ID-VIEW REDEFINES WK-C-ACCT-ID-LOCAL.
008100         10  WK-C-ACCT-BANK-CODE     PIC X(03).
008200         10  WK-C-ACCT-SERIAL-NO     PIC X(05).
008300     05  FILLER                      PIC X(04).
008400*
008500 01  WK-C-DIAG-STAMP.
008600     05  WK-C-DIAG-DATE              PIC 9(08).
008700     05  WK-C-DIAG-DATE-VIEW REDEFINES WK-C-DIAG-DATE.
008800         10  WK-C-DIAG-CCYY          PIC 9(04).
008900         10  WK-C-DIAG-MM            PIC 9(02).
009000         10  WK-C-DIAG-DD            PIC 9(02).
009100     05  WK-C-DIAG-TIME              PIC 9(06).
009200     05  FILLER                      PIC X(06).
009300*
009400 01  WK-C-ERROR-AREA.
009500     05  WK-C-ERROR-CD               PIC X(07) VALUE SPACES.
009600     05  WK-C-ERROR-CD-VIEW REDEFINES WK-C-ERROR-CD.
009700         10  WK-C-ERROR-PREFIX       PIC X(03).
009800         10  WK-C-ERROR-SUFFIX       PIC X(04).
009900     05  FILLER                      PIC X(05).
010000*
010100 01  WK-C-COMMON.
010200     COPY NEXCMWS.
010300*                                      WK-C-ABEND-SW ONLY - THIS
010400*                                      ROUTINE DOES NO FILE I/O
010500*
010600 EJECT
010700*******************************************************************
010800 LINKAGE SECTION.
010900*******************************************************************
011000 COPY NEXVLNK.
011100 EJECT
011200*******************************************************************
011300 PROCEDURE DIVISION USING WK-C-VACCT-RECORD.
011400*******************************************************************
011500 MAIN-MODULE.
011600     PERFORM A000-PROCESS-CALLED-ROUTINE
011700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
011800     GOBACK.
011900*
012000*-------------------------------------------------------------------*
012100 A000-PROCESS-CALLED-ROUTINE.
012200*-------------------------------------------------------------------*
012300     ADD 1                           TO WK-N-VACCT-CALL-CNT.
012400     MOVE SPACES                     TO WK-C-VACCT-R7-FLAG.
012500     MOVE SPACES                     TO WK-C-ERROR-CD.
012600     MOVE WK-C-VACCT-ACCT-ID         TO WK-C-ACCT-ID-LOCAL.
012700*
012800     IF  WK-C-VACCT-MATCHED = "Y"
012900         IF  WK-C-VACCT-AC-STATUS NOT = "A" AND NOT = "S"
013000                                       AND NOT = "C"
013100             MOVE "Y"                TO WK-C-ABEND-SW
013200             DISPLAY "NEXVACCT - BAD AC-STATUS ON ACCT "
013300                     WK-C-ACCT-ID-LOCAL " - "
013400                     WK-C-VACCT-AC-STATUS
013500         END-IF
013600         IF  WK-C-VACCT-AC-STATUS NOT = "A"
013700             MOVE "Y"                TO WK-C-VACCT-R7-FLAG
013800         ELSE
013900             MOVE "N"                TO WK-C-VACCT-R7-FLAG
014000         END-IF
014100     ELSE
014200         MOVE "N"                    TO WK-C-VACCT-R7-FLAG
014300         MOVE "SUP0016"              TO WK-C-ERROR-CD
014400     END-IF.
014500*
014600     MOVE WK-C-ERROR-CD              TO WK-C-VACCT-ERROR-CD.
014700*
014800     IF  UPSI-SWITCH-0 = U0-ON
014900         ACCEPT WK-C-DIAG-DATE FROM DATE YYYYMMDD
015000         ACCEPT WK-C-DIAG-TIME FROM TIME
015100         DISPLAY "NEXVACCT - TRACE - ACCT " WK-C-ACCT-ID-LOCAL
015200                 " BANK " WK-C-ACCT-BANK-CODE
015300                 " MATCHED " WK-C-VACCT-MATCHED
015400                 " R7 " WK-C-VACCT-R7-FLAG
015500                 " AT " WK-C-DIAG-CCYY "-" WK-C-DIAG-MM
015600                 "-" WK-C-DIAG-DD
015700     END-IF.
015800*
015900 A099-PROCESS-CALLED-ROUTINE-EX.
016000     EXIT.
016100*
016200*******************************************************************
016300************** END OF PROGRAM SOURCE -  NEXVACCT ***************
016400*******************************************************************
