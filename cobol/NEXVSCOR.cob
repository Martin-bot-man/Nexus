000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     NEXVSCOR.
000400 AUTHOR.         R BOEHM.
000500 INSTALLATION.   NEXUS FRAUD OPERATIONS - DATA CENTER 2.
000600 DATE-WRITTEN.   12 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : THIS PROGRAM IS THE FRAUD SCORING ENGINE FOR THE
001000*              NIGHTLY FRAUD SCREENING BATCH.  IT EVALUATES RULES
001100*              R1 THROUGH R8 AGAINST ONE TRANSACTION (AND, WHEN
001200*              MATCHED, ITS ACCOUNT MASTER) AND RETURNS A
001300*              COMPOSITE 0-100 RISK SCORE, A DISPOSITION OF
001400*              CLEAR/REVIEW/BLOCK, THE Y/N FLAG FOR EACH RULE,
001500*              AND THE HEAVIEST-WEIGHTED RULE THAT FIRED.
001600*
001700*    RULES AND WEIGHTS:
001800*    R1 - HIGH AMOUNT            - 25
001900*    R2 - ODD HOURS               - 10
002000*    R3 - AMOUNT SPIKE            - 20
002100*    R4 - FOREIGN COUNTRY         - 15
002200*    R5 - DAILY LIMIT BREACH      - 30
002300*    R6 - VELOCITY                - 20
002400*    R7 - ACCOUNT NOT ACTIVE      - 40
002500*    R8 - UNKNOWN ACCOUNT         - 50
002600*
002700*=================================================================
002800* HISTORY OF MODIFICATION:
002900*=================================================================
003000* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.  RULES R1, R2, NX0001  
003100*                    R7, R8 ONLY - NO MERCHANT/GEOGRAPHY DATA ON  NX0001  
003200*                    THE ORIGINAL TRANSACTION FEED.               NX0001  
003300*-----------------------------------------------------------------
003400* NX0014 - LCHIANG - 09/11/1994 - ADDED R4 (FOREIGN COUNTRY) WHEN NX0014  
003500*                    THE MERCHANT COUNTRY CODE WAS ADDED TO THE   NX0014  
003600*                    TRANSACTION FEED.                            NX0014  
003700*-----------------------------------------------------------------
003800* NX0033 - LCHIANG - 21/07/1995 - ADDED R3 (AMOUNT SPIKE) AND R6  NX0033
003900*                    (VELOCITY).  AC-AVG-TRANS AND THE PER-      NX0033
004000*                    ACCOUNT SAME-DAY COUNTER COME IN FROM DRIVER.NX0033
004100*-----------------------------------------------------------------
004200* NXY2K1 - PDSOUZA - 14/10/1998 - YEAR 2000 REVIEW.  TR-TIME AND  NXY2K1  
004300*                    TR-DATE ARE ALREADY FULL-WIDTH - NO CHANGE   NXY2K1  
004400*                    REQUIRED IN THIS ROUTINE.                    NXY2K1  
004500*-----------------------------------------------------------------
004600* NX0081 - GPATEL  - 19/02/2006 - ADDED R5 (DAILY LIMIT BREACH).  NX0081  
004700*                    DRIVER NOW PASSES RUNNING SAME-DAY SPEND.    NX0081  
004800*-----------------------------------------------------------------
004900* NX0112 - GPATEL  - 03/08/2009 - ADDED HIGH PRIOR RISK TIER      NX0112  
005000*                    AMPLIFICATION (+10 TIER 3, +5 TIER 2) BEFORE NX0112  
005100*                    THE SCORE IS CAPPED AT 100.                  NX0112  
005200*-----------------------------------------------------------------
005300* CMP3A1 - ACNFAM  - 14/06/2016 - CASH MANAGEMENT PROJECT RELEASE CMP3A1  
005400*                    REVIEWED WEIGHT TABLE AGAINST THE UPDATED    CMP3A1  
005500*                    FRAUD POLICY - NO WEIGHT CHANGES, COMMENTS   CMP3A1  
005600*                    ONLY.                                        CMP3A1  
005700*-----------------------------------------------------------------
005800* G2BL01 - ACNRJR  - 13/02/2017 - REHOSTED ONTO THE COMMON RULE   G2BL01
005900*                    ENGINE SHAPE USED BY THE REST OF THE SUITE - G2BL01
006000*                    SPLIT THE CASCADE INTO D100/D200/D300 SO THE G2BL01
006100*                    AMOUNT, ACCOUNT AND VELOCITY RULES CAN BE    G2BL01
006200*                    MAINTAINED SEPARATELY.  NO RULE BEHAVIOUR    G2BL01
006300*                    CHANGED.                                     G2BL01
006400*-----------------------------------------------------------------
006500* G2BL04 - ACNRJR  - 02/11/2017 - COPIED WK-C-COMMON IN.  D400     G2BL04
006600*                    NOW RAISES WK-C-ABEND-SW WHEN A MATCHED      G2BL04
006700*                    ACCOUNT COMES IN WITH AC-RISK-TIER OUTSIDE   G2BL04
006800*                    1, 2 OR 3 - THE AMPLIFICATION CASCADE WAS    G2BL04
006900*                    SILENT ON THAT CASE BEFORE.                  G2BL04
007000*=================================================================
007100 EJECT
007200********************
007300 ENVIRONMENT DIVISION.
007400********************
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-AS400.
007700 OBJECT-COMPUTER. IBM-AS400.
007800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007900        UPSI-0 IS UPSI-SWITCH-0
008000          ON  STATUS IS U0-ON
008100          OFF STATUS IS U0-OFF.
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400***************
008500 DATA DIVISION.
008600***************
008700 FILE SECTION.
008800************************
008900 WORKING-STORAGE SECTION.
009000************************
009100 01  FILLER               PIC X(24) VALUE
009200        "** PROGRAM NEXVSCOR **".
009300*
009400 77  WK-N-VSCOR-CALL-CNT  PIC 9(07) COMP VALUE ZERO.
009500*                           TIMES THIS ROUTINE HAS BEEN CALLED
009600 77  WK-N-VSCOR-RAW-SCORE PIC 9(03) COMP VALUE ZERO.
009700*                           SUM OF TRIGGERED WEIGHTS BEFORE CAP
009800 77  WK-N-VSCOR-SPIKE-LMT PIC S9(08)V99 VALUE ZERO.
009900*                           3 TIMES AC-AVG-TRANS, INTERMEDIATE
010000*
010100 01  WK-C-WEIGHT-TABLE.
010200*                           RULE WEIGHTS - FRAUD POLICY TABLE
010300     05  WK-N-WEIGHT-R1   PIC 9(03) COMP VALUE 25.
010400     05  WK-N-WEIGHT-R2   PIC 9(03) COMP VALUE 10.
010500     05  WK-N-WEIGHT-R3   PIC 9(03) COMP VALUE 20.
010600     05  WK-N-WEIGHT-R4   PIC 9(03) COMP VALUE 15.
010700     05  WK-N-WEIGHT-R5   PIC 9(03) COMP VALUE 30.
010800     05  WK-N-WEIGHT-R6   PIC 9(03) COMP VALUE 20.
010900     05  WK-N-WEIGHT-R7   PIC 9(03) COMP VALUE 40.
011000     05  WK-N-WEIGHT-R8   PIC 9(03) COMP VALUE 50.
011100     05  FILLER           PIC X(04).
011200*
011300 01  WK-N-WEIGHT-TBL-VIEW REDEFINES WK-C-WEIGHT-TABLE.
011400     05  WK-N-WEIGHT-ARRAY OCCURS 8 TIMES PIC 9(03) COMP.
011500     05  FILLER           PIC X(04).
011600*                           DIAGNOSTIC TABLE VIEW OF THE WEIGHTS
011700*                           ABOVE - USED BY THE UPSI-0 TRACE ONLY
011800*
011900 01  WK-C-AMOUNT-THRESHOLDS.
012000     05  WK-N-HIGH-AMOUNT-LMT   PIC S9(07)V99 VALUE 5000.00.
012100     05  WK-N-HIGH-AMT-VIEW REDEFINES WK-N-HIGH-AMOUNT-LMT.
012200         10  WK-N-HIGH-AMT-WHOLE PIC S9(07).
012300         10  WK-N-HIGH-AMT-CENTS PIC 9(02).
012400     05  WK-N-SCORE-CAP         PIC 9(03) VALUE 100.
012500     05  WK-N-BLOCK-THRESHOLD   PIC 9(03) VALUE 70.
012600     05  WK-N-REVIEW-THRESHOLD  PIC 9(03) VALUE 40.
012700     05  WK-N-VELOCITY-TRIGGER  PIC 9(05) COMP VALUE 4.
012800     05  FILLER                 PIC X(06).
012900*
013000 01  WK-C-DIAG-STAMP.
013100     05  WK-C-DIAG-DATE         PIC 9(08).
013200     05  WK-C-DIAG-DATE-VIEW REDEFINES WK-C-DIAG-DATE.
013300         10  WK-C-DIAG-CCYY     PIC 9(04).
013400         10  WK-C-DIAG-MM       PIC 9(02).
013500         10  WK-C-DIAG-DD       PIC 9(02).
013600     05  FILLER                 PIC X(04).
013700*
013800 01  WK-C-COMMON.
013900     COPY NEXCMWS.
014000*                           WK-C-ABEND-SW ONLY - THIS ROUTINE
014100*                           DOES NO FILE I/O OF ITS OWN
014200*
014300 EJECT
014400 LINKAGE SECTION.
014500********************
014600 COPY NEXSLNK.
014700*
014800 PROCEDURE DIVISION USING WK-C-VSCOR-RECORD.
014900***************************************
015000 MAIN-MODULE.
015100     PERFORM A000-INITIALISE-SCORE
015200        THRU A099-INITIALISE-SCORE-EX.
015300     PERFORM D100-EVALUATE-AMOUNT-RULES
015400        THRU D199-EVALUATE-AMOUNT-RULES-EX.
015500     PERFORM D200-EVALUATE-ACCOUNT-RULES
015600        THRU D299-EVALUATE-ACCOUNT-RULES-EX.
015700     PERFORM D300-EVALUATE-VELOCITY-RULES
015800        THRU D399-EVALUATE-VELOCITY-RULES-EX.
015900     PERFORM D400-APPLY-RISK-AMPLIFICATION
016000        THRU D499-APPLY-RISK-AMPLIFICATION-EX.
016100     PERFORM D500-DETERMINE-DISPOSITION
016200        THRU D599-DETERMINE-DISPOSITION-EX.
016300     PERFORM D600-DETERMINE-TOP-RULE
016400        THRU D699-DETERMINE-TOP-RULE-EX.
016500     GOBACK.
016600*
016700*------------------------------------------------------------------*
016800 A000-INITIALISE-SCORE.
016900*------------------------------------------------------------------*
017000     ADD 1                              TO WK-N-VSCOR-CALL-CNT.
017100     MOVE ZERO                          TO WK-N-VSCOR-RAW-SCORE.
017200     MOVE "N"         TO WK-C-VSCOR-FLAG-R1 WK-C-VSCOR-FLAG-R2
017300                          WK-C-VSCOR-FLAG-R3 WK-C-VSCOR-FLAG-R4
017400                          WK-C-VSCOR-FLAG-R5 WK-C-VSCOR-FLAG-R6
017500                          WK-C-VSCOR-FLAG-R7 WK-C-VSCOR-FLAG-R8.
017600     MOVE ZERO                          TO WK-C-VSCOR-RISK-SCORE.
017700     MOVE SPACES                        TO WK-C-VSCOR-DISPOSITION.
017800     MOVE SPACES                        TO WK-C-VSCOR-TOP-RULE.
017900 A099-INITIALISE-SCORE-EX.
018000     EXIT.
018100*
018200*------------------------------------------------------------------*
018300 D100-EVALUATE-AMOUNT-RULES.
018400*------------------------------------------------------------------*
018500*    R1 - HIGH AMOUNT - EVALUATED WHETHER OR NOT THE ACCOUNT IS
018600*    KNOWN TO THE MASTER.
018700     IF  WK-C-VSCOR-TR-AMOUNT > WK-N-HIGH-AMOUNT-LMT
018800         MOVE "Y"                       TO WK-C-VSCOR-FLAG-R1
018900         ADD WK-N-WEIGHT-R1              TO WK-N-VSCOR-RAW-SCORE
019000     END-IF.
019100*
019200*    R2 - ODD HOURS (00:00:00 THROUGH 04:59:59 INCLUSIVE).
019300     IF  WK-C-VSCOR-TR-TIME >= 000000
019400           AND WK-C-VSCOR-TR-TIME <= 045959
019500         MOVE "Y"                       TO WK-C-VSCOR-FLAG-R2
019600         ADD WK-N-WEIGHT-R2              TO WK-N-VSCOR-RAW-SCORE
019700     END-IF.
019800 D199-EVALUATE-AMOUNT-RULES-EX.
019900     EXIT.
020000*
020100*------------------------------------------------------------------*
020200 D200-EVALUATE-ACCOUNT-RULES.
020300*------------------------------------------------------------------*
020400*    R7 AND R8 DEPEND ON WHETHER THE TRANSACTION MATCHED THE
020500*    ACCOUNT MASTER.  R3 AND R4 NEED MASTER DATA AND ARE SKIPPED
020600*    WHEN THE ACCOUNT IS UNKNOWN.
020700     IF  WK-C-VSCOR-MATCHED NOT = "Y"
020800         MOVE "Y"                       TO WK-C-VSCOR-FLAG-R8
020900         ADD WK-N-WEIGHT-R8              TO WK-N-VSCOR-RAW-SCORE
021000         GO TO D299-EVALUATE-ACCOUNT-RULES-EX
021100     END-IF.
021200*
021300     IF  WK-C-VSCOR-R7-FLAG = "Y"
021400         MOVE "Y"                       TO WK-C-VSCOR-FLAG-R7
021500         ADD WK-N-WEIGHT-R7              TO WK-N-VSCOR-RAW-SCORE
021600     END-IF.
021700*
021800*    R3 - AMOUNT SPIKE - ONLY WHEN THE ACCOUNT CARRIES A
021900*    HISTORICAL AVERAGE GREATER THAN ZERO.  MULTIPLIER IS AN
022000*    INTEGER SO THE INTERMEDIATE IS EXACT - NO ROUNDING NEEDED.
022100     IF  WK-C-VSCOR-AC-AVG-TRANS > 0
022200         COMPUTE WK-N-VSCOR-SPIKE-LMT
022300               = WK-C-VSCOR-AC-AVG-TRANS * 3
022400         IF  WK-C-VSCOR-TR-AMOUNT > WK-N-VSCOR-SPIKE-LMT
022500             MOVE "Y"                   TO WK-C-VSCOR-FLAG-R3
022600             ADD WK-N-WEIGHT-R3          TO WK-N-VSCOR-RAW-SCORE
022700         END-IF
022800     END-IF.
022900*
023000*    R4 - FOREIGN COUNTRY.
023100     IF  WK-C-VSCOR-TR-COUNTRY NOT = WK-C-VSCOR-AC-HOME-CTRY
023200         MOVE "Y"                       TO WK-C-VSCOR-FLAG-R4
023300         ADD WK-N-WEIGHT-R4              TO WK-N-VSCOR-RAW-SCORE
023400     END-IF.
023500 D299-EVALUATE-ACCOUNT-RULES-EX.
023600     EXIT.
023700*
023800*------------------------------------------------------------------*
023900 D300-EVALUATE-VELOCITY-RULES.
024000*------------------------------------------------------------------*
024100*    R6 - VELOCITY IS EVALUATED REGARDLESS OF WHETHER THE ACCOUNT
024200*    IS KNOWN - THE DRIVER COUNTS EVERY TRANSACTION SEEN FOR THE
024300*    ACCT/DATE, MATCHED OR NOT.
024400     IF  WK-C-VSCOR-SAMEDAY-CNT >= WK-N-VELOCITY-TRIGGER
024500         MOVE "Y"                       TO WK-C-VSCOR-FLAG-R6
024600         ADD WK-N-WEIGHT-R6              TO WK-N-VSCOR-RAW-SCORE
024700     END-IF.
024800*
024900*    R5 - DAILY LIMIT BREACH - NEEDS THE ACCOUNT'S LIMIT, SO ONLY
025000*    WHEN MATCHED.
025100     IF  WK-C-VSCOR-MATCHED = "Y"
025200           AND WK-C-VSCOR-SAMEDAY-SPEND > WK-C-VSCOR-AC-DAILY-LMT
025300         MOVE "Y"                       TO WK-C-VSCOR-FLAG-R5
025400         ADD WK-N-WEIGHT-R5              TO WK-N-VSCOR-RAW-SCORE
025500     END-IF.
025600 D399-EVALUATE-VELOCITY-RULES-EX.
025700     EXIT.
025800*
025900*------------------------------------------------------------------*
026000 D400-APPLY-RISK-AMPLIFICATION.
026100*------------------------------------------------------------------*
026200*    HIGH PRIOR RISK TIER AMPLIFICATION - APPLIED BEFORE THE CAP,
026300*    AND ONLY WHEN THE ACCOUNT IS KNOWN (UNMATCHED HAS NO TIER).
026400     IF  WK-C-VSCOR-MATCHED = "Y"
026500         IF  WK-C-VSCOR-AC-RISK-TIER = 3
026600             ADD 10                     TO WK-N-VSCOR-RAW-SCORE
026700         ELSE
026800             IF  WK-C-VSCOR-AC-RISK-TIER = 2
026900                 ADD 5                   TO WK-N-VSCOR-RAW-SCORE
027000             ELSE
027100                 IF  WK-C-VSCOR-AC-RISK-TIER NOT = 1
027200                     MOVE "Y"            TO WK-C-ABEND-SW
027300                     DISPLAY "NEXVSCOR - BAD AC-RISK-TIER - "
027400                             WK-C-VSCOR-AC-RISK-TIER
027500                 END-IF
027600             END-IF
027700         END-IF
027800     END-IF.
027900*
028000     IF  WK-N-VSCOR-RAW-SCORE > WK-N-SCORE-CAP
028100         MOVE WK-N-SCORE-CAP             TO WK-C-VSCOR-RISK-SCORE
028200     ELSE
028300         MOVE WK-N-VSCOR-RAW-SCORE       TO WK-C-VSCOR-RISK-SCORE
028400     END-IF.
028500 D499-APPLY-RISK-AMPLIFICATION-EX.
028600     EXIT.
028700*
028800*------------------------------------------------------------------*
028900 D500-DETERMINE-DISPOSITION.
029000*------------------------------------------------------------------*
029100     IF  WK-C-VSCOR-RISK-SCORE >= WK-N-BLOCK-THRESHOLD
029200         MOVE "BLOCK "                   TO WK-C-VSCOR-DISPOSITION
029300     ELSE
029400         IF  WK-C-VSCOR-RISK-SCORE >= WK-N-REVIEW-THRESHOLD
029500             MOVE "REVIEW"               TO WK-C-VSCOR-DISPOSITION
029600         ELSE
029700             MOVE "CLEAR "               TO WK-C-VSCOR-DISPOSITION
029800         END-IF
029900     END-IF.
030000 D599-DETERMINE-DISPOSITION-EX.
030100     EXIT.
030200*
030300*------------------------------------------------------------------*
030400 D600-DETERMINE-TOP-RULE.
030500*------------------------------------------------------------------*
030600*    HEAVIEST WEIGHT FIRST, LOWEST RULE NUMBER BREAKS A TIE - THE
030700*    WEIGHT TABLE ABOVE IS STATIC SO THE ORDER BELOW ALREADY
030800*    RESOLVES EVERY TIE CORRECTLY (R3 BEFORE R6, BOTH WEIGHT 20).
030900     IF      WK-C-VSCOR-FLAG-R8 = "Y"
031000             MOVE "R8"                   TO WK-C-VSCOR-TOP-RULE
031100     ELSE IF WK-C-VSCOR-FLAG-R7 = "Y"
031200             MOVE "R7"                   TO WK-C-VSCOR-TOP-RULE
031300     ELSE IF WK-C-VSCOR-FLAG-R5 = "Y"
031400             MOVE "R5"                   TO WK-C-VSCOR-TOP-RULE
031500     ELSE IF WK-C-VSCOR-FLAG-R1 = "Y"
031600             MOVE "R1"                   TO WK-C-VSCOR-TOP-RULE
031700     ELSE IF WK-C-VSCOR-FLAG-R3 = "Y"
031800             MOVE "R3"                   TO WK-C-VSCOR-TOP-RULE
031900     ELSE IF WK-C-VSCOR-FLAG-R6 = "Y"
032000             MOVE "R6"                   TO WK-C-VSCOR-TOP-RULE
032100     ELSE IF WK-C-VSCOR-FLAG-R4 = "Y"
032200             MOVE "R4"                   TO WK-C-VSCOR-TOP-RULE
032300     ELSE IF WK-C-VSCOR-FLAG-R2 = "Y"
032400             MOVE "R2"                   TO WK-C-VSCOR-TOP-RULE
032500     ELSE
032600             MOVE SPACES                  TO WK-C-VSCOR-TOP-RULE
032700     END-IF.
032800*
032900     IF  UPSI-SWITCH-0 = U0-ON
033000         ACCEPT WK-C-DIAG-DATE FROM DATE YYYYMMDD
033100         DISPLAY "NEXVSCOR - TRACE - SCORE "
033200                 WK-C-VSCOR-RISK-SCORE " DISP "
033300                 WK-C-VSCOR-DISPOSITION " TOP "
033400                 WK-C-VSCOR-TOP-RULE " ON " WK-C-DIAG-CCYY
033500     END-IF.
033600 D699-DETERMINE-TOP-RULE-EX.
033700     EXIT.
033800*
033900******************************************************************
034000*************** END OF PROGRAM SOURCE - NEXVSCOR ***************
034100******************************************************************
