000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     NEXFRAUD.
000400 AUTHOR.         R BOEHM.
000500 INSTALLATION.   NEXUS FRAUD OPERATIONS - DATA CENTER 2.
000600 DATE-WRITTEN.   12 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : THIS IS THE MAIN DRIVER FOR THE NIGHTLY FRAUD
001000*              SCREENING BATCH.  IT READS THE DAY'S TRANSACTION
001100*              FILE AGAINST THE ACCOUNT MASTER UNDER A CLASSIC
001200*              SEQUENTIAL STEPWISE MATCH (BOTH FILES SORTED
001300*              ASCENDING ON ACCOUNT ID), CALLS OUT TO NEXVACCT
001400*              AND NEXVSCOR TO VALIDATE AND SCORE EACH
001500*              TRANSACTION, WRITES THE SCORED-TRANSACTION FILE
001600*              AND - VIA NEXXALRT - THE FRAUD ALERT FILE, AND
001700*              PRINTS THE DAILY FRAUD SUMMARY REPORT WITH
001800*              PER-ACCOUNT CONTROL BREAKS AND GRAND TOTALS.
001900*
002000*=================================================================
002100* HISTORY OF MODIFICATION:
002200*=================================================================
002300* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.  SEQUENTIAL    NX0001  
002400*                    MATCH AGAINST THE ACCOUNT MASTER, RULES R1,  NX0001  
002500*                    R2, R7, R8 ONLY, NO PRINTED REPORT - COUNTS  NX0001  
002600*                    WERE DISPLAYED TO THE OPERATOR LOG ONLY.     NX0001  
002700*-----------------------------------------------------------------
002800* NX0014 - LCHIANG - 09/11/1994 - ADDED THE SCORED-FILE AND       NX0014  
002900*                    ALERT-FILE OUTPUTS.  PREVIOUSLY THIS DRIVER  NX0014  
003000*                    ONLY PRODUCED THE OPERATOR COUNTS.           NX0014  
003100*-----------------------------------------------------------------
003200* NX0033 - LCHIANG - 21/07/1995 - ADDED THE DAILY FRAUD SUMMARY   NX0033  
003300*                    REPORT (PAGE HEADER, DETAIL LINES, ACCOUNT   NX0033  
003400*                    CONTROL BREAK, GRAND TOTALS) AND RULES R3,   NX0033  
003500*                    R4, R6 ON THE BACK OF THE NEW MERCHANT AND   NX0033  
003600*                    VELOCITY FIELDS ON THE TRANSACTION FEED.     NX0033  
003700*-----------------------------------------------------------------
003800* NXY2K1 - PDSOUZA - 14/10/1998 - YEAR 2000 REVIEW.  WK-N-RUN-DATE NXY2K1
003900*                    TR-DATE AND AC-... ARE ALREADY FULL CENTURY.  NXY2K1
004000*                    REPORT HEADER DATE FORMATTING VERIFIED OVER  NXY2K1  
004100*                    THE CENTURY ROLL IN THE TEST REGION - NO     NXY2K1  
004200*                    CHANGE REQUIRED.                             NXY2K1  
004300*-----------------------------------------------------------------
004400* NX0081 - GPATEL  - 19/02/2006 - ADDED RULE R5 (DAILY LIMIT      NX0081  
004500*                    BREACH).  DRIVER NOW CARRIES THE RUNNING     NX0081  
004600*                    SAME-DAY SPEND PER ACCOUNT AND RESETS IT ON  NX0081  
004700*                    DATE CHANGE AND ON ACCOUNT CONTROL BREAK.    NX0081  
004800*-----------------------------------------------------------------
004900* NX0112 - GPATEL  - 03/08/2009 - PASSED AC-RISK-TIER THROUGH TO  NX0112
005000*                    NEXVSCOR FOR THE HIGH RISK TIER AMPLIFICATION.NX0112
005100*-----------------------------------------------------------------
005200* CMP3A1 - ACNFAM  - 14/06/2016 - CASH MANAGEMENT RELEASE 3.       CMP3A1
005300*                    WIDENED THE GRAND TOTAL AMOUNT ACCUMULATORS - CMP3A1
005400*                    DAILY VOLUME HAD OUTGROWN THE ORIGINAL 7      CMP3A1
005500*                    DIGIT WORKING FIELDS.                        CMP3A1
005600*-----------------------------------------------------------------
005700* G2BL01 - ACNRJR  - 13/02/2017 - REHOSTED THE READ/MATCH/SCORE   G2BL01  
005800*                    LOOP ONTO THE PARAGRAPH SHAPE USED BY THE    G2BL01  
005900*                    REST OF THE SUITE (B1NN READS, B3NN MATCH,   G2BL01  
006000*                    C1NN/C3NN SCORE AND ACCUMULATE, E-SERIES     G2BL01
006100*                    REPORT).  NO RULE BEHAVIOUR CHANGED.         G2BL01
006200*-----------------------------------------------------------------
006300* G2BL04 - ACNRJR  - 02/11/2017 - WK-C-TRAN-EOF-SW AND            G2BL04
006400*                    WK-C-ACCT-EOF-SW ARE NOW SET FROM THE        G2BL04
006500*                    SHARED WK-C-SUCCESSFUL/WK-C-END-OF-FILE      G2BL04
006600*                    CONDITION NAMES IN NEXCMWS, NOT FROM THE     G2BL04
006700*                    AT END PHRASE ALONE.  ADDED                  G2BL04
006800*                    WK-N-FRAUD-CALL-CNT TO TRACE THE TOTAL       G2BL04
006900*                    CALLS OUT TO NEXVACCT/NEXVSCOR/NEXXALRT.     G2BL04
007000*=================================================================
007100 EJECT
007200*******************************************************************
007300 ENVIRONMENT DIVISION.
007400*******************************************************************
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-AS400.
007700 OBJECT-COMPUTER. IBM-AS400.
007800 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
007900        C01 IS TOP-OF-FORM
008000        UPSI-0 IS UPSI-SWITCH-0
008100          ON  STATUS IS U0-ON
008200          OFF STATUS IS U0-OFF.
008300*
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT TRANS-FILE  ASSIGN TO TRANFILE
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WK-C-TRAN-STS.
008900     SELECT ACCT-FILE   ASSIGN TO ACCTFILE
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WK-C-ACCT-STS.
009200     SELECT SCORED-FILE ASSIGN TO SCORFILE
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WK-C-SCOR-STS.
009500     SELECT ALERT-FILE  ASSIGN TO ALRTFILE
009600         ORGANIZATION IS LINE SEQUENTIAL
009700         FILE STATUS IS WK-C-ALRT-STS.
009800     SELECT REPORT-FILE ASSIGN TO RPTFILE
009900         ORGANIZATION IS LINE SEQUENTIAL
010000         FILE STATUS IS WK-C-RPT-STS.
010100*
010200*******************************************************************
010300 DATA DIVISION.
010400*******************************************************************
010500 FILE SECTION.
010600*
010700 FD  TRANS-FILE
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 80 CHARACTERS.
011000     COPY NEXTRREC.
011100*
011200 FD  ACCT-FILE
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 60 CHARACTERS.
011500     COPY NEXACREC.
011600*
011700 FD  SCORED-FILE
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 100 CHARACTERS.
012000     COPY NEXSCREC.
012100*
012200 FD  ALERT-FILE
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 60 CHARACTERS.
012500     COPY NEXALREC.
012600*
012700 FD  REPORT-FILE
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 132 CHARACTERS.
013000 01  REPORT-LINE                     PIC X(132).
013100*
013200*******************************************************************
013300 WORKING-STORAGE SECTION.
013400*******************************************************************
013500 01  FILLER                          PIC X(24) VALUE
013600        "** PROGRAM NEXFRAUD **".
013700*
013800 77  WK-N-FRAUD-CALL-CNT             PIC 9(07) COMP VALUE ZERO.
013900*                                      TOTAL CALLS OUT TO
014000*                                      NEXVACCT/NEXVSCOR/NEXXALRT
014100*                                      COMBINED, THIS RUN
014200*
014300* ------------------- FILE STATUS WORK AREA ----------------------*
014400 01  WK-C-FILE-STATUSES.
014500     05  WK-C-TRAN-STS               PIC X(02).
014600         88  WK-C-TRAN-OK                  VALUE "00".
014700     05  WK-C-ACCT-STS               PIC X(02).
014800         88  WK-C-ACCT-OK                  VALUE "00".
014900     05  WK-C-SCOR-STS               PIC X(02).
015000         88  WK-C-SCOR-OK                  VALUE "00".
015100     05  WK-C-ALRT-STS               PIC X(02).
015200         88  WK-C-ALRT-OK                  VALUE "00".
015300     05  WK-C-RPT-STS                PIC X(02).
015400         88  WK-C-RPT-OK                   VALUE "00".
015500     05  FILLER                      PIC X(06).
015600*
015700 01  WK-C-COMMON.
015800     COPY NEXCMWS.
015900*                                      WK-C-FILE-STATUS IS LOADED
016000*                                      FROM THE PER-FILE STATUS
016100*                                      BYTE RIGHT AFTER EACH READ -
016200*                                      SEE B100/B200 BELOW
016300*
016400* ------------------- CALL PARAMETER AREAS --------------------------*
016500*                                      THESE ARE THE SAME LAYOUTS
016600*                                      THE CALLED ROUTINES PICK UP
016700*                                      IN THEIR OWN LINKAGE SECTION
016800     COPY NEXVLNK.
016900*
017000     COPY NEXSLNK.
017100*
017200     COPY NEXALNK.
017300*
017400* ------------------- END-OF-FILE SWITCHES -------------------------*
017500 01  WK-C-EOF-SWITCHES.
017600     05  WK-C-TRAN-EOF-SW            PIC X(01) VALUE "N".
017700         88  WK-C-TRAN-AT-EOF              VALUE "Y".
017800     05  WK-C-ACCT-EOF-SW            PIC X(01) VALUE "N".
017900         88  WK-C-ACCT-AT-EOF              VALUE "Y".
018000     05  FILLER                      PIC X(06).
018100*
018200* ------------------- MATCH / CONTROL-BREAK WORK AREA --------------*
018300 01  WK-C-MATCH-AREA.
018400     05  WK-C-MATCHED-SW             PIC X(01) VALUE "N".
018500         88  WK-C-ACCOUNT-MATCHED          VALUE "Y".
018600     05  WK-C-PREV-ACCT-ID           PIC X(08) VALUE SPACES.
018700     05  WK-C-PREV-ID-VIEW REDEFINES WK-C-PREV-ACCT-ID.
018800         10  WK-C-PREV-BANK-CODE     PIC X(03).
018900         10  WK-C-PREV-SERIAL-NO     PIC X(05).
019000     05  FILLER                      PIC X(07).
019100*
019200* ------------------- PER-ACCOUNT ACCUMULATORS ---------------------*
019300 01  WK-N-ACCOUNT-ACCUM.
019400     05  WK-N-ACCT-TRANS-CNT         PIC 9(05) COMP VALUE ZERO.
019500     05  WK-N-ACCT-TOTAL-AMT         PIC S9(09)V99 VALUE ZERO.
019600     05  WK-N-ACCT-ALERT-CNT         PIC 9(05) COMP VALUE ZERO.
019700     05  WK-N-SAMEDAY-SPEND          PIC S9(09)V99 VALUE ZERO.
019800*                                      RUNNING SAME-DAY SPEND,
019900*                                      POSITIVE AMOUNTS ONLY
020000     05  WK-N-SAMEDAY-SPEND-VIEW REDEFINES WK-N-SAMEDAY-SPEND.
020100         10  WK-N-SAMEDAY-SPEND-WHOLE PIC S9(09).
020200         10  WK-N-SAMEDAY-SPEND-CENTS PIC 9(02).
020300     05  WK-N-SAMEDAY-CNT            PIC 9(05) COMP VALUE ZERO.
020400*                                      SAME-DAY TRANSACTION COUNT,
020500*                                      INCLUDES REFUNDS
020600     05  WK-N-PREV-TRAN-DATE         PIC 9(08) VALUE ZERO.
020700     05  FILLER                      PIC X(06).
020800*
020900* ------------------- GRAND TOTAL ACCUMULATORS ---------------------*
021000 01  WK-N-GRAND-ACCUM.
021100     05  WK-N-GRAND-READ-CNT         PIC 9(07) COMP VALUE ZERO.
021200     05  WK-N-GRAND-SCORED-CNT       PIC 9(07) COMP VALUE ZERO.
021300     05  WK-N-GRAND-CLEAR-CNT        PIC 9(07) COMP VALUE ZERO.
021400     05  WK-N-GRAND-REVIEW-CNT       PIC 9(07) COMP VALUE ZERO.
021500     05  WK-N-GRAND-BLOCK-CNT        PIC 9(07) COMP VALUE ZERO.
021600     05  WK-N-GRAND-ALERT-CNT        PIC 9(07) COMP VALUE ZERO.
021700     05  WK-N-GRAND-TOTAL-AMT        PIC S9(09)V99 VALUE ZERO.
021800     05  WK-N-GRAND-ALERT-AMT        PIC S9(09)V99 VALUE ZERO.
021900     05  FILLER                      PIC X(06).
022000*
022100* ------------------- CURRENT TRANSACTION SCORE RESULT -------------*
022200 01  WK-C-CUR-SCORE-AREA.
022300     05  WK-N-CUR-SCORE              PIC 9(03).
022400     05  WK-C-CUR-DISP               PIC X(06).
022500         88  WK-C-CUR-DISP-REVIEW          VALUE "REVIEW".
022600         88  WK-C-CUR-DISP-BLOCK           VALUE "BLOCK ".
022700     05  WK-C-CUR-FLAGS.
022800         10  WK-C-CUR-FLAG-R1        PIC X(01).
022900         10  WK-C-CUR-FLAG-R2        PIC X(01).
023000         10  WK-C-CUR-FLAG-R3        PIC X(01).
023100         10  WK-C-CUR-FLAG-R4        PIC X(01).
023200         10  WK-C-CUR-FLAG-R5        PIC X(01).
023300         10  WK-C-CUR-FLAG-R6        PIC X(01).
023400         10  WK-C-CUR-FLAG-R7        PIC X(01).
023500         10  WK-C-CUR-FLAG-R8        PIC X(01).
023600     05  WK-C-CUR-TOP-RULE           PIC X(02).
023700     05  FILLER                      PIC X(05).
023800*
023900* ------------------- RUN DATE / PAGE CONTROL ----------------------*
024000 01  WK-C-RUN-DATE-AREA.
024100     05  WK-N-RUN-DATE               PIC 9(08).
024200     05  WK-N-RUN-DATE-BROKEN REDEFINES WK-N-RUN-DATE.
024300         10  WK-N-RUN-CCYY           PIC 9(04).
024400         10  WK-N-RUN-MM             PIC 9(02).
024500         10  WK-N-RUN-DD             PIC 9(02).
024600     05  FILLER                      PIC X(04).
024700*
024800 01  WK-C-RUN-DATE-FMT.
024900     05  WK-C-RUN-FMT-MM             PIC 9(02).
025000     05  FILLER                      PIC X(01) VALUE "/".
025100     05  WK-C-RUN-FMT-DD             PIC 9(02).
025200     05  FILLER                      PIC X(01) VALUE "/".
025300     05  WK-C-RUN-FMT-CCYY           PIC 9(04).
025400*
025500 01  WK-C-PAGE-CTL.
025600     05  WK-N-LINE-CNT               PIC 9(03) COMP VALUE ZERO.
025700     05  WK-N-PAGE-CNT                PIC 9(03) COMP VALUE ZERO.
025800     05  WK-N-MAX-LINES              PIC 9(03) COMP VALUE 55.
025900     05  FILLER                      PIC X(05).
026000*
026100* ------------------- REPORT LINE IMAGES ----------------------------*
026200 01  WK-C-RPT-HEADER-LINE.
026300     05  FILLER                      PIC X(01) VALUE SPACE.
026400     05  WK-C-HDR-TITLE              PIC X(25) VALUE
026500            "NEXUS DAILY FRAUD SUMMARY".
026600     05  FILLER                      PIC X(05) VALUE SPACES.
026700     05  FILLER                      PIC X(09) VALUE "RUN DATE:".
026800     05  FILLER                      PIC X(01) VALUE SPACE.
026900     05  WK-C-HDR-RUN-DATE           PIC X(10).
027000     05  FILLER                      PIC X(05) VALUE SPACES.
027100     05  FILLER                      PIC X(05) VALUE "PAGE:".
027200     05  FILLER                      PIC X(01) VALUE SPACE.
027300     05  WK-N-HDR-PAGE-NO            PIC ZZZ9.
027400     05  FILLER                      PIC X(66) VALUE SPACES.
027500*
027600 01  WK-C-RPT-DETAIL-LINE.
027700     05  FILLER                      PIC X(01) VALUE SPACE.
027800     05  WK-C-DTL-TRANS-ID           PIC X(10).
027900     05  FILLER                      PIC X(02) VALUE SPACES.
028000     05  WK-C-DTL-ACCT-ID            PIC X(08).
028100     05  FILLER                      PIC X(02) VALUE SPACES.
028200     05  WK-N-DTL-AMOUNT             PIC ZZ,ZZZ,ZZ9.99-.
028300     05  FILLER                      PIC X(02) VALUE SPACES.
028400     05  WK-N-DTL-SCORE              PIC ZZ9.
028500     05  FILLER                      PIC X(02) VALUE SPACES.
028600     05  WK-C-DTL-DISP               PIC X(06).
028700     05  FILLER                      PIC X(02) VALUE SPACES.
028800     05  WK-C-DTL-TOP-RULE           PIC X(02).
028900     05  FILLER                      PIC X(78) VALUE SPACES.
029000*
029100 01  WK-C-RPT-ACCT-TOTAL-LINE.
029200     05  FILLER                      PIC X(01) VALUE SPACE.
029300     05  FILLER                      PIC X(12) VALUE
029400            "ACCOUNT TOTL".
029500     05  WK-C-ACT-ACCT-ID            PIC X(08).
029600     05  FILLER                      PIC X(02) VALUE SPACES.
029700     05  FILLER                      PIC X(06) VALUE "TRANS:".
029800     05  WK-N-ACT-TRANS-CNT          PIC ZZZ9.
029900     05  FILLER                      PIC X(02) VALUE SPACES.
030000     05  FILLER                      PIC X(07) VALUE "AMOUNT:".
030100     05  WK-N-ACT-TOTAL-AMT          PIC Z,ZZZ,ZZZ.99-.
030200     05  FILLER                      PIC X(02) VALUE SPACES.
030300     05  FILLER                      PIC X(07) VALUE "ALERTS:".
030400     05  WK-N-ACT-ALERT-CNT          PIC ZZZ9.
030500     05  FILLER                      PIC X(64) VALUE SPACES.
030600*
030700 01  WK-C-RPT-GRAND-COUNTS-LINE.
030800     05  FILLER                      PIC X(01) VALUE SPACE.
030900     05  FILLER                      PIC X(14) VALUE
031000            "GRAND TOTALS -".
031100     05  FILLER                      PIC X(01) VALUE SPACE.
031200     05  FILLER                      PIC X(05) VALUE "READ:".
031300     05  WK-N-GRD-READ-CNT           PIC ZZZZ9.
031400     05  FILLER                      PIC X(02) VALUE SPACES.
031500     05  FILLER                      PIC X(06) VALUE "CLEAR:".
031600     05  WK-N-GRD-CLEAR-CNT          PIC ZZZZ9.
031700     05  FILLER                      PIC X(02) VALUE SPACES.
031800     05  FILLER                      PIC X(07) VALUE "REVIEW:".
031900     05  WK-N-GRD-REVIEW-CNT         PIC ZZZZ9.
032000     05  FILLER                      PIC X(02) VALUE SPACES.
032100     05  FILLER                      PIC X(06) VALUE "BLOCK:".
032200     05  WK-N-GRD-BLOCK-CNT          PIC ZZZZ9.
032300     05  FILLER                      PIC X(66) VALUE SPACES.
032400*
032500 01  WK-C-RPT-GRAND-AMOUNTS-LINE.
032600     05  FILLER                      PIC X(01) VALUE SPACE.
032700     05  FILLER                      PIC X(15) VALUE
032800            "TOTAL PROCESSED".
032900     05  FILLER                      PIC X(01) VALUE ":".
033000     05  FILLER                      PIC X(01) VALUE SPACE.
033100     05  WK-N-GRD-TOTAL-AMT          PIC ZZ,ZZZ,ZZZ.99-.
033200     05  FILLER                      PIC X(03) VALUE SPACES.
033300     05  FILLER                      PIC X(13) VALUE
033400            "TOTAL ALERTED".
033500     05  FILLER                      PIC X(01) VALUE ":".
033600     05  FILLER                      PIC X(01) VALUE SPACE.
033700     05  WK-N-GRD-ALERT-AMT          PIC ZZ,ZZZ,ZZZ.99-.
033800     05  FILLER                      PIC X(68) VALUE SPACES.
033900*
034000 EJECT
034100*******************************************************************
034200 LINKAGE SECTION.
034300*******************************************************************
034400*    NONE - NEXFRAUD IS THE TOP LEVEL DRIVER.  THE LINKAGE AREAS
034500*    BELOW ARE ACTUALLY IN WORKING STORAGE - THEY ARE THE CALL
034600*    PARAMETERS PASSED DOWN TO THE CALLED ROUTINES.
034700*
034800 PROCEDURE DIVISION.
034900*******************************************************************
035000 MAIN-MODULE.
035100     PERFORM A000-OPEN-FILES-ROUTINE
035200        THRU A099-OPEN-FILES-ROUTINE-EX.
035300     PERFORM B000-MAIN-PROCESS-ROUTINE
035400        THRU B099-MAIN-PROCESS-ROUTINE-EX.
035500     PERFORM Z000-END-PROGRAM-ROUTINE
035600        THRU Z099-END-PROGRAM-ROUTINE-EX.
035700     GOBACK.
035800*
035900*------------------------------------------------------------------*
036000 A000-OPEN-FILES-ROUTINE.
036100*------------------------------------------------------------------*
036200     OPEN INPUT  TRANS-FILE
036300                 ACCT-FILE.
036400     OPEN OUTPUT SCORED-FILE
036500                 ALERT-FILE
036600                 REPORT-FILE.
036700*
036800     IF  NOT WK-C-TRAN-OK OR NOT WK-C-ACCT-OK
036900         OR NOT WK-C-SCOR-OK OR NOT WK-C-ALRT-OK
037000         OR NOT WK-C-RPT-OK
037100         DISPLAY "NEXFRAUD - OPEN FAILED - TRAN " WK-C-TRAN-STS
037200                 " ACCT " WK-C-ACCT-STS " SCOR " WK-C-SCOR-STS
037300                 " ALRT " WK-C-ALRT-STS " RPT " WK-C-RPT-STS
037400         MOVE "Y"                    TO WK-C-ABEND-SW
037500         STOP RUN
037600     END-IF.
037700*
037800     ACCEPT WK-N-RUN-DATE FROM DATE YYYYMMDD.
037900     MOVE WK-N-RUN-MM                TO WK-C-RUN-FMT-MM.
038000     MOVE WK-N-RUN-DD                TO WK-C-RUN-FMT-DD.
038100     MOVE WK-N-RUN-CCYY               TO WK-C-RUN-FMT-CCYY.
038200     MOVE WK-C-RUN-DATE-FMT           TO WK-C-HDR-RUN-DATE.
038300*
038400     PERFORM E000-PRINT-PAGE-HEADER
038500        THRU E070-PRINT-PAGE-HEADER-EX.
038600 A099-OPEN-FILES-ROUTINE-EX.
038700     EXIT.
038800*
038900*------------------------------------------------------------------*
039000 B000-MAIN-PROCESS-ROUTINE.
039100*------------------------------------------------------------------*
039200     PERFORM B100-READ-TRANSACTION
039300        THRU B199-READ-TRANSACTION-EX.
039400     PERFORM B200-READ-ACCOUNT-MASTER
039500        THRU B299-READ-ACCOUNT-MASTER-EX.
039600 B010-PROCESS-LOOP.
039700     IF  WK-C-TRAN-AT-EOF
039800         GO TO B090-END-OF-TRANSACTIONS
039900     END-IF.
040000*
040100     PERFORM B300-MATCH-ACCOUNT
040200        THRU B399-MATCH-ACCOUNT-EX.
040300     PERFORM B400-CHECK-ACCOUNT-BREAK
040400        THRU B470-CHECK-ACCOUNT-BREAK-EX.
040500     PERFORM C400-CHECK-DATE-BREAK
040600        THRU C470-CHECK-DATE-BREAK-EX.
040700     PERFORM C100-SCORE-TRANSACTION
040800        THRU C170-SCORE-TRANSACTION-EX.
040900     PERFORM C180-WRITE-SCORED-RECORD
041000        THRU C189-WRITE-SCORED-RECORD-EX.
041100     PERFORM C300-ACCUMULATE-TOTALS
041200        THRU C370-ACCUMULATE-TOTALS-EX.
041300*
041400     IF  WK-C-CUR-DISP-REVIEW OR WK-C-CUR-DISP-BLOCK
041500         PERFORM C200-WRITE-ALERT-RECORD
041600            THRU C270-WRITE-ALERT-RECORD-EX
041700         PERFORM E200-WRITE-DETAIL-LINE
041800            THRU E270-WRITE-DETAIL-LINE-EX
041900     END-IF.
042000*
042100     PERFORM B100-READ-TRANSACTION
042200        THRU B199-READ-TRANSACTION-EX.
042300     GO TO B010-PROCESS-LOOP.
042400 B090-END-OF-TRANSACTIONS.
042500     IF  WK-C-PREV-ACCT-ID NOT = SPACES
042600         PERFORM E100-ACCOUNT-CONTROL-BREAK
042700            THRU E170-ACCOUNT-CONTROL-BREAK-EX
042800     END-IF.
042900     PERFORM E900-WRITE-GRAND-TOTALS
043000        THRU E970-WRITE-GRAND-TOTALS-EX.
043100 B099-MAIN-PROCESS-ROUTINE-EX.
043200     EXIT.
043300*
043400*------------------------------------------------------------------*
043500 B100-READ-TRANSACTION.
043600*------------------------------------------------------------------*
043700     READ TRANS-FILE
043800         AT END
043900             CONTINUE
044000         NOT AT END
044100             ADD 1                   TO WK-N-GRAND-READ-CNT
044200     END-READ.
044300     MOVE WK-C-TRAN-STS              TO WK-C-FILE-STATUS.
044400     IF  WK-C-END-OF-FILE
044500         MOVE "Y"                    TO WK-C-TRAN-EOF-SW
044600     ELSE
044700         IF  NOT WK-C-SUCCESSFUL
044800             DISPLAY "NEXFRAUD - TRANS-FILE READ STATUS "
044900                     WK-C-TRAN-STS
045000         END-IF
045100     END-IF.
045200 B199-READ-TRANSACTION-EX.
045300     EXIT.
045400*
045500*------------------------------------------------------------------*
045600 B200-READ-ACCOUNT-MASTER.
045700*------------------------------------------------------------------*
045800     IF  NOT WK-C-ACCT-AT-EOF
045900         READ ACCT-FILE
046000             AT END
046100                 CONTINUE
046200         END-READ
046300         MOVE WK-C-ACCT-STS          TO WK-C-FILE-STATUS
046400         IF  WK-C-END-OF-FILE
046500             MOVE "Y"                TO WK-C-ACCT-EOF-SW
046600         END-IF
046700     END-IF.
046800 B299-READ-ACCOUNT-MASTER-EX.
046900     EXIT.
047000*
047100*------------------------------------------------------------------*
047200 B300-MATCH-ACCOUNT.
047300*------------------------------------------------------------------*
047400*    CLASSIC SEQUENTIAL STEPWISE MATCH - BOTH FILES SORTED
047500*    ASCENDING ON ACCOUNT ID.  TR-ACCT-ID < AC-ACCT-ID MEANS NO
047600*    MASTER RECORD EXISTS FOR THIS TRANSACTION (R8 TERRITORY) -
047700*    TR-ACCT-ID > AC-ACCT-ID MEANS THE MASTER IS BEHIND AND MUST
047800*    BE STEPPED FORWARD.
047900     MOVE "N"                        TO WK-C-MATCHED-SW.
048000 B310-MATCH-LOOP.
048100     IF  WK-C-ACCT-AT-EOF
048200         GO TO B399-MATCH-ACCOUNT-EX
048300     END-IF.
048400     IF  AC-ACCT-ID < TR-ACCT-ID
048500         PERFORM B200-READ-ACCOUNT-MASTER
048600            THRU B299-READ-ACCOUNT-MASTER-EX
048700         GO TO B310-MATCH-LOOP
048800     END-IF.
048900     IF  AC-ACCT-ID = TR-ACCT-ID
049000         MOVE "Y"                    TO WK-C-MATCHED-SW
049100     END-IF.
049200 B399-MATCH-ACCOUNT-EX.
049300     EXIT.
049400*
049500*------------------------------------------------------------------*
049600 B400-CHECK-ACCOUNT-BREAK.
049700*------------------------------------------------------------------*
049800     IF  TR-ACCT-ID NOT = WK-C-PREV-ACCT-ID
049900         IF  WK-C-PREV-ACCT-ID NOT = SPACES
050000             PERFORM E100-ACCOUNT-CONTROL-BREAK
050100                THRU E170-ACCOUNT-CONTROL-BREAK-EX
050200         END-IF
050300         MOVE ZERO                   TO WK-N-ACCT-TRANS-CNT
050400         MOVE ZERO                   TO WK-N-ACCT-TOTAL-AMT
050500         MOVE ZERO                   TO WK-N-ACCT-ALERT-CNT
050600         MOVE ZERO                   TO WK-N-SAMEDAY-SPEND
050700         MOVE ZERO                   TO WK-N-SAMEDAY-CNT
050800         MOVE ZERO                   TO WK-N-PREV-TRAN-DATE
050900         MOVE TR-ACCT-ID              TO WK-C-PREV-ACCT-ID
051000     END-IF.
051100 B470-CHECK-ACCOUNT-BREAK-EX.
051200     EXIT.
051300*
051400*------------------------------------------------------------------*
051500 C100-SCORE-TRANSACTION.
051600*------------------------------------------------------------------*
051700*    FIRST CHECK ACCOUNT STANDING (R7/R8), THEN HAND THE RESULT
051800*    AND THE RUNNING SAME-DAY FIGURES (ALREADY UPDATED FOR THIS
051900*    TRANSACTION BY C300) TO THE SCORING ENGINE.
052000     MOVE TR-ACCT-ID                 TO WK-C-VACCT-ACCT-ID.
052100     MOVE WK-C-MATCHED-SW             TO WK-C-VACCT-MATCHED.
052200     IF  WK-C-ACCOUNT-MATCHED
052300         MOVE AC-STATUS               TO WK-C-VACCT-AC-STATUS
052400     ELSE
052500         MOVE SPACE                   TO WK-C-VACCT-AC-STATUS
052600     END-IF.
052700*
052800     CALL "NEXVACCT" USING WK-C-VACCT-RECORD.
052900     ADD 1                             TO WK-N-FRAUD-CALL-CNT.
053000*
053100     MOVE TR-AMOUNT                   TO WK-C-VSCOR-TR-AMOUNT.
053200     MOVE TR-TIME                     TO WK-C-VSCOR-TR-TIME.
053300     MOVE TR-COUNTRY                  TO WK-C-VSCOR-TR-COUNTRY.
053400     MOVE WK-C-MATCHED-SW             TO WK-C-VSCOR-MATCHED.
053500     MOVE WK-C-VACCT-R7-FLAG          TO WK-C-VSCOR-R7-FLAG.
053600     MOVE WK-N-SAMEDAY-SPEND           TO WK-C-VSCOR-SAMEDAY-SPEND.
053700     MOVE WK-N-SAMEDAY-CNT             TO WK-C-VSCOR-SAMEDAY-CNT.
053800     IF  WK-C-ACCOUNT-MATCHED
053900         MOVE AC-HOME-COUNTRY          TO WK-C-VSCOR-AC-HOME-CTRY
054000         MOVE AC-DAILY-LIMIT           TO WK-C-VSCOR-AC-DAILY-LMT
054100         MOVE AC-AVG-TRANS             TO WK-C-VSCOR-AC-AVG-TRANS
054200         MOVE AC-RISK-TIER             TO WK-C-VSCOR-AC-RISK-TIER
054300     ELSE
054400         MOVE SPACES                   TO WK-C-VSCOR-AC-HOME-CTRY
054500         MOVE ZERO                     TO WK-C-VSCOR-AC-DAILY-LMT
054600         MOVE ZERO                     TO WK-C-VSCOR-AC-AVG-TRANS
054700         MOVE ZERO                     TO WK-C-VSCOR-AC-RISK-TIER
054800     END-IF.
054900*
055000     CALL "NEXVSCOR" USING WK-C-VSCOR-RECORD.
055100     ADD 1                             TO WK-N-FRAUD-CALL-CNT.
055200*
055300     MOVE WK-C-VSCOR-RISK-SCORE       TO WK-N-CUR-SCORE.
055400     MOVE WK-C-VSCOR-DISPOSITION      TO WK-C-CUR-DISP.
055500     MOVE WK-C-VSCOR-RULE-FLAGS       TO WK-C-CUR-FLAGS.
055600     MOVE WK-C-VSCOR-TOP-RULE          TO WK-C-CUR-TOP-RULE.
055700 C170-SCORE-TRANSACTION-EX.
055800     EXIT.
055900*
056000*------------------------------------------------------------------*
056100 C180-WRITE-SCORED-RECORD.
056200*------------------------------------------------------------------*
056300     MOVE TR-TRANS-ID                 TO SC-TRANS-ID.
056400     MOVE TR-ACCT-ID                  TO SC-ACCT-ID.
056500     MOVE TR-DATE                     TO SC-DATE.
056600     MOVE TR-TIME                     TO SC-TIME.
056700     MOVE TR-AMOUNT                   TO SC-AMOUNT.
056800     MOVE TR-MERCH-CAT                TO SC-MERCH-CAT.
056900     MOVE TR-COUNTRY                  TO SC-COUNTRY.
057000     MOVE TR-CHANNEL                  TO SC-CHANNEL.
057100     MOVE SPACES                      TO SC-TRANS-FILLER.
057200     MOVE WK-N-CUR-SCORE               TO SC-RISK-SCORE.
057300     MOVE WK-C-CUR-DISP                TO SC-DISPOSITION.
057400     MOVE WK-C-CUR-FLAG-R1             TO SC-RULE-FLAG-R1.
057500     MOVE WK-C-CUR-FLAG-R2             TO SC-RULE-FLAG-R2.
057600     MOVE WK-C-CUR-FLAG-R3             TO SC-RULE-FLAG-R3.
057700     MOVE WK-C-CUR-FLAG-R4             TO SC-RULE-FLAG-R4.
057800     MOVE WK-C-CUR-FLAG-R5             TO SC-RULE-FLAG-R5.
057900     MOVE WK-C-CUR-FLAG-R6             TO SC-RULE-FLAG-R6.
058000     MOVE WK-C-CUR-FLAG-R7             TO SC-RULE-FLAG-R7.
058100     MOVE WK-C-CUR-FLAG-R8             TO SC-RULE-FLAG-R8.
058200     MOVE SPACES                       TO SC-FILLER.
058300*
058400     WRITE SCORED-REC.
058500     ADD 1                             TO WK-N-GRAND-SCORED-CNT.
058600 C189-WRITE-SCORED-RECORD-EX.
058700     EXIT.
058800*
058900*------------------------------------------------------------------*
059000 C200-WRITE-ALERT-RECORD.
059100*------------------------------------------------------------------*
059200     MOVE TR-TRANS-ID                 TO WK-C-XALRT-TRANS-ID.
059300     MOVE TR-ACCT-ID                  TO WK-C-XALRT-ACCT-ID.
059400     MOVE WK-N-CUR-SCORE               TO WK-C-XALRT-SCORE.
059500     MOVE WK-C-CUR-DISP                TO WK-C-XALRT-DISP.
059600     MOVE TR-AMOUNT                    TO WK-C-XALRT-AMOUNT.
059700     MOVE WK-C-CUR-TOP-RULE            TO WK-C-XALRT-TOP-RULE.
059800*
059900     CALL "NEXXALRT" USING WK-C-XALRT-RECORD.
060000     ADD 1                             TO WK-N-FRAUD-CALL-CNT.
060100*
060200     MOVE WK-C-XALRT-ALERT-REC         TO ALERT-REC.
060300     WRITE ALERT-REC.
060400     ADD 1                             TO WK-N-ACCT-ALERT-CNT.
060500     ADD 1                             TO WK-N-GRAND-ALERT-CNT.
060600     ADD TR-AMOUNT                     TO WK-N-GRAND-ALERT-AMT.
060700 C270-WRITE-ALERT-RECORD-EX.
060800     EXIT.
060900*
061000*------------------------------------------------------------------*
061100 C300-ACCUMULATE-TOTALS.
061200*------------------------------------------------------------------*
061300     ADD 1                             TO WK-N-ACCT-TRANS-CNT.
061400     ADD TR-AMOUNT                     TO WK-N-ACCT-TOTAL-AMT.
061500     ADD TR-AMOUNT                     TO WK-N-GRAND-TOTAL-AMT.
061600*
061700     IF  WK-C-CUR-DISP-REVIEW
061800         ADD 1                         TO WK-N-GRAND-REVIEW-CNT
061900     ELSE
062000         IF  WK-C-CUR-DISP-BLOCK
062100             ADD 1                     TO WK-N-GRAND-BLOCK-CNT
062200         ELSE
062300             ADD 1                     TO WK-N-GRAND-CLEAR-CNT
062400         END-IF
062500     END-IF.
062600 C370-ACCUMULATE-TOTALS-EX.
062700     EXIT.
062800*
062900*------------------------------------------------------------------*
063000 C400-CHECK-DATE-BREAK.
063100*------------------------------------------------------------------*
063200*    RUNNING SAME-DAY SPEND AND THE VELOCITY COUNTER RESET ON A
063300*    DATE CHANGE WITHIN THE ACCOUNT - THIS ALSO COVERS THE FIRST
063400*    TRANSACTION OF A NEW ACCOUNT, SINCE B400 ZEROED
063500*    WK-N-PREV-TRAN-DATE ABOVE.  ONLY POSITIVE AMOUNTS ADD TO THE
063600*    RUNNING SPEND - REFUNDS STILL COUNT TOWARD R6 VELOCITY.
063700     IF  TR-DATE NOT = WK-N-PREV-TRAN-DATE
063800         MOVE ZERO                     TO WK-N-SAMEDAY-SPEND
063900         MOVE ZERO                     TO WK-N-SAMEDAY-CNT
064000         MOVE TR-DATE                  TO WK-N-PREV-TRAN-DATE
064100     END-IF.
064200*
064300     ADD 1                             TO WK-N-SAMEDAY-CNT.
064400     IF  TR-AMOUNT > 0
064500         ADD TR-AMOUNT                 TO WK-N-SAMEDAY-SPEND
064600     END-IF.
064700 C470-CHECK-DATE-BREAK-EX.
064800     EXIT.
064900*
065000*------------------------------------------------------------------*
065100 E000-PRINT-PAGE-HEADER.
065200*------------------------------------------------------------------*
065300     ADD 1                             TO WK-N-PAGE-CNT.
065400     MOVE WK-N-PAGE-CNT                TO WK-N-HDR-PAGE-NO.
065500     WRITE REPORT-LINE FROM WK-C-RPT-HEADER-LINE.
065600     MOVE 1                            TO WK-N-LINE-CNT.
065700 E070-PRINT-PAGE-HEADER-EX.
065800     EXIT.
065900*
066000*------------------------------------------------------------------*
066100 E100-ACCOUNT-CONTROL-BREAK.
066200*------------------------------------------------------------------*
066300     IF  WK-N-LINE-CNT >= WK-N-MAX-LINES
066400         PERFORM E000-PRINT-PAGE-HEADER
066500            THRU E070-PRINT-PAGE-HEADER-EX
066600     END-IF.
066700*
066800     MOVE WK-C-PREV-ACCT-ID            TO WK-C-ACT-ACCT-ID.
066900     MOVE WK-N-ACCT-TRANS-CNT           TO WK-N-ACT-TRANS-CNT.
067000     MOVE WK-N-ACCT-TOTAL-AMT           TO WK-N-ACT-TOTAL-AMT.
067100     MOVE WK-N-ACCT-ALERT-CNT           TO WK-N-ACT-ALERT-CNT.
067200     WRITE REPORT-LINE FROM WK-C-RPT-ACCT-TOTAL-LINE.
067300     ADD 1                              TO WK-N-LINE-CNT.
067400 E170-ACCOUNT-CONTROL-BREAK-EX.
067500     EXIT.
067600*
067700*------------------------------------------------------------------*
067800 E200-WRITE-DETAIL-LINE.
067900*------------------------------------------------------------------*
068000     IF  WK-N-LINE-CNT >= WK-N-MAX-LINES
068100         PERFORM E000-PRINT-PAGE-HEADER
068200            THRU E070-PRINT-PAGE-HEADER-EX
068300     END-IF.
068400*
068500     MOVE TR-TRANS-ID                  TO WK-C-DTL-TRANS-ID.
068600     MOVE TR-ACCT-ID                   TO WK-C-DTL-ACCT-ID.
068700     MOVE TR-AMOUNT                     TO WK-N-DTL-AMOUNT.
068800     MOVE WK-N-CUR-SCORE                TO WK-N-DTL-SCORE.
068900     MOVE WK-C-CUR-DISP                 TO WK-C-DTL-DISP.
069000     MOVE WK-C-CUR-TOP-RULE              TO WK-C-DTL-TOP-RULE.
069100     WRITE REPORT-LINE FROM WK-C-RPT-DETAIL-LINE.
069200     ADD 1                               TO WK-N-LINE-CNT.
069300 E270-WRITE-DETAIL-LINE-EX.
069400     EXIT.
069500*
069600*------------------------------------------------------------------*
069700 E900-WRITE-GRAND-TOTALS.
069800*------------------------------------------------------------------*
069900     IF  WK-N-LINE-CNT >= WK-N-MAX-LINES
070000         PERFORM E000-PRINT-PAGE-HEADER
070100            THRU E070-PRINT-PAGE-HEADER-EX
070200     END-IF.
070300*
070400     MOVE WK-N-GRAND-READ-CNT            TO WK-N-GRD-READ-CNT.
070500     MOVE WK-N-GRAND-CLEAR-CNT            TO WK-N-GRD-CLEAR-CNT.
070600     MOVE WK-N-GRAND-REVIEW-CNT           TO WK-N-GRD-REVIEW-CNT.
070700     MOVE WK-N-GRAND-BLOCK-CNT            TO WK-N-GRD-BLOCK-CNT.
070800     WRITE REPORT-LINE FROM WK-C-RPT-GRAND-COUNTS-LINE.
070900     ADD 1                                TO WK-N-LINE-CNT.
071000*
071100     IF  WK-N-LINE-CNT >= WK-N-MAX-LINES
071200         PERFORM E000-PRINT-PAGE-HEADER
071300            THRU E070-PRINT-PAGE-HEADER-EX
071400     END-IF.
071500*
071600     MOVE WK-N-GRAND-TOTAL-AMT            TO WK-N-GRD-TOTAL-AMT.
071700     MOVE WK-N-GRAND-ALERT-AMT            TO WK-N-GRD-ALERT-AMT.
071800     WRITE REPORT-LINE FROM WK-C-RPT-GRAND-AMOUNTS-LINE.
071900     ADD 1                                TO WK-N-LINE-CNT.
072000 E970-WRITE-GRAND-TOTALS-EX.
072100     EXIT.
072200*
072300*------------------------------------------------------------------*
072400 Z000-END-PROGRAM-ROUTINE.
072500*------------------------------------------------------------------*
072600     PERFORM Z100-DISPLAY-RUN-COUNTS
072700        THRU Z170-DISPLAY-RUN-COUNTS-EX.
072800*
072900     CLOSE TRANS-FILE
073000           ACCT-FILE
073100           SCORED-FILE
073200           ALERT-FILE
073300           REPORT-FILE.
073400 Z099-END-PROGRAM-ROUTINE-EX.
073500     EXIT.
073600*
073700*------------------------------------------------------------------*
073800 Z100-DISPLAY-RUN-COUNTS.
073900*------------------------------------------------------------------*
074000     DISPLAY "NEXFRAUD - TRANSACTIONS READ    - "
074100             WK-N-GRAND-READ-CNT.
074200     DISPLAY "NEXFRAUD - TRANSACTIONS SCORED   - "
074300             WK-N-GRAND-SCORED-CNT.
074400     DISPLAY "NEXFRAUD - ALERTS WRITTEN        - "
074500             WK-N-GRAND-ALERT-CNT.
074600     IF  UPSI-SWITCH-0 = U0-ON
074700         DISPLAY "NEXFRAUD - TRACE - CLEAR " WK-N-GRAND-CLEAR-CNT
074800                 " REVIEW " WK-N-GRAND-REVIEW-CNT
074900                 " BLOCK " WK-N-GRAND-BLOCK-CNT
075000         DISPLAY "NEXFRAUD - TRACE - CALLS OUT THIS RUN - "
075100                 WK-N-FRAUD-CALL-CNT
075200     END-IF.
075300 Z170-DISPLAY-RUN-COUNTS-EX.
075400     EXIT.
075500*
075600******************************************************************
075700*************** END OF PROGRAM SOURCE - NEXFRAUD ***************
075800******************************************************************
