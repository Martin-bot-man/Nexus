000100*-----------------------------------------------------------------*
000200* NEXTRREC - TRANSACTION INPUT RECORD (TRANS-REC), LENGTH 80      *
000300* ONE CARD/ATM/POS/TRANSFER TRANSACTION READ FROM THE DAILY       *
000400* TRANSACTION FILE.  FILE IS SORTED ASCENDING BY TR-ACCT-ID, THEN *
000500* TR-DATE, THEN TR-TIME.                                          *
000600*===================================================================
000700* HISTORY OF MODIFICATION:
000800*===================================================================
000900* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.                NX0001  
001000*-------------------------------------------------------------------
001100* NX0033 - LCHIANG - 21/07/1995 - ADDED TR-CHANNEL (P/O/A/T) AND  NX0033  
001200*                                 TR-MERCH-CAT FOR THE MERCHANT   NX0033  
001300*                                 RISK RULES.                     NX0033  
001400*-------------------------------------------------------------------
001500* NXY2K1 - PDSOUZA - 14/10/1998 - YEAR 2000 REVIEW.  TR-DATE IS   NXY2K1  
001600*                                 ALREADY FULL CENTURY (9(08)     NXY2K1  
001700*                                 YYYYMMDD) - NO CHANGE REQUIRED. NXY2K1  
001800*-------------------------------------------------------------------
001900* NX0081 - GPATEL  - 19/02/2006 - ADDED TR-DATE-BROKEN-DOWN       NX0081  
002000*                                 REDEFINES FOR THE VELOCITY/SAME NX0081  
002100*                                 DAY SPEND BREAK LOGIC.          NX0081  
002200*===================================================================
002300 01  TRANS-REC.
002400     05  TR-TRANS-ID              PIC X(10).
002500*                                   TRANSACTION IDENTIFIER
002600     05  TR-ACCT-ID               PIC X(08).
002700*                                   ACCOUNT IDENTIFIER - SORT KEY
002800     05  TR-DATE                  PIC 9(08).
002900*                                   TRANSACTION DATE - YYYYMMDD
003000     05  TR-DATE-BROKEN-DOWN REDEFINES TR-DATE.
003100         10  TR-DATE-CCYY         PIC 9(04).
003200         10  TR-DATE-MM           PIC 9(02).
003300         10  TR-DATE-DD           PIC 9(02).
003400     05  TR-TIME                  PIC 9(06).
003500*                                   TRANSACTION TIME - HHMMSS
003600     05  TR-TIME-BROKEN-DOWN REDEFINES TR-TIME.
003700         10  TR-TIME-HH           PIC 9(02).
003800         10  TR-TIME-MM           PIC 9(02).
003900         10  TR-TIME-SS           PIC 9(02).
004000     05  TR-AMOUNT                PIC S9(07)V99.
004100*                                   TRANSACTION AMOUNT - SIGN
004200*                                   TRAILING
004300     05  TR-MERCH-CAT             PIC 9(04).
004400*                                   MERCHANT CATEGORY CODE (MCC)
004500     05  TR-COUNTRY               PIC X(02).
004600*                                   ISO COUNTRY CODE OF MERCHANT
004700     05  TR-CHANNEL               PIC X(01).
004800*                                   P=POS O=ONLINE A=ATM T=XFER
004900         88  TR-CHANNEL-POS             VALUE "P".
005000         88  TR-CHANNEL-ONLINE          VALUE "O".
005100         88  TR-CHANNEL-ATM             VALUE "A".
005200         88  TR-CHANNEL-TRANSFER        VALUE "T".
005300     05  TR-FILLER                PIC X(32).
005400*                                   UNUSED - RESERVED FOR EXPANSION  
