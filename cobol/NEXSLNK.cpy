000100*-----------------------------------------------------------------*
000200* NEXSLNK - LINKAGE RECORD FOR CALL "NEXVSCOR"
000300* PASSED BY THE MAIN FRAUD SCREENING DRIVER.  CARRIES THE
000400* TRANSACTION, THE MATCHED ACCOUNT MASTER FIELDS (IF ANY), THE
000500* ACCOUNT-STANDING FLAG FROM NEXVACCT, AND THE RUNNING SAME-DAY
000600* ACCUMULATORS THE DRIVER MAINTAINS PER ACCOUNT.
000700*===================================================================
000800* HISTORY OF MODIFICATION:
000900*===================================================================
001000* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.                NX0001  
001100*-------------------------------------------------------------------
001200* NX0033 - LCHIANG - 21/07/1995 - ADDED WK-C-VSCOR-RULE-FLAGS AND NX0033  
001300*                                 WK-C-VSCOR-TOP-RULE FOR THE     NX0033  
001400*                                 ALERT GENERATOR AND THE REPORT. NX0033  
001500*===================================================================
001600 01  WK-C-VSCOR-RECORD.
001700     05  WK-C-VSCOR-INPUT.
001800         10  WK-C-VSCOR-TR-AMOUNT     PIC S9(07)V99.
001900         10  WK-C-VSCOR-TR-TIME       PIC 9(06).
002000         10  WK-C-VSCOR-TR-COUNTRY    PIC X(02).
002100         10  WK-C-VSCOR-MATCHED       PIC X(01).
002200*                                       Y = ACCOUNT MASTER MATCHED
002300         10  WK-C-VSCOR-R7-FLAG       PIC X(01).
002400*                                       Y = ACCOUNT NOT ACTIVE
002500         10  WK-C-VSCOR-AC-HOME-CTRY  PIC X(02).
002600         10  WK-C-VSCOR-AC-DAILY-LMT  PIC S9(07)V99.
002700         10  WK-C-VSCOR-AC-AVG-TRANS  PIC S9(07)V99.
002800         10  WK-C-VSCOR-AC-RISK-TIER  PIC 9(01).
002900         10  WK-C-VSCOR-SAMEDAY-SPEND PIC S9(09)V99.
003000*                                       RUNNING SAME-DAY SPEND,
003100*                                       INCLUDING THIS TRANSACTION
003200         10  WK-C-VSCOR-SAMEDAY-CNT   PIC 9(05) COMP.
003300*                                       THIS TRANSACTION'S ORDINAL
003400*                                       POSITION FOR THE ACCT/DATE
003500     05  WK-C-VSCOR-OUTPUT.
003600         10  WK-C-VSCOR-RISK-SCORE    PIC 9(03).
003700         10  WK-C-VSCOR-DISPOSITION   PIC X(06).
003800         10  WK-C-VSCOR-RULE-FLAGS.
003900             15  WK-C-VSCOR-FLAG-R1   PIC X(01).
004000             15  WK-C-VSCOR-FLAG-R2   PIC X(01).
004100             15  WK-C-VSCOR-FLAG-R3   PIC X(01).
004200             15  WK-C-VSCOR-FLAG-R4   PIC X(01).
004300             15  WK-C-VSCOR-FLAG-R5   PIC X(01).
004400             15  WK-C-VSCOR-FLAG-R6   PIC X(01).
004500             15  WK-C-VSCOR-FLAG-R7   PIC X(01).
004600             15  WK-C-VSCOR-FLAG-R8   PIC X(01).
004700         10  WK-C-VSCOR-TOP-RULE      PIC X(02).
004800     05  FILLER                       PIC X(06).
