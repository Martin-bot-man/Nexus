000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID.     NEXXALRT.
000400 AUTHOR.         R BOEHM.
000500 INSTALLATION.   NEXUS FRAUD OPERATIONS - DATA CENTER 2.
000600 DATE-WRITTEN.   12 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900*DESCRIPTION : CALLED ROUTINE THAT BUILDS ONE ALERT-REC FOR THE
001000*              FRAUD OPERATIONS QUEUE.  THE DRIVER CALLS THIS
001100*              ONLY WHEN NEXVSCOR HAS ALREADY DISPOSITIONED THE
001200*              TRANSACTION REVIEW OR BLOCK - THIS ROUTINE DOES
001300*              NOT RE-CHECK THE DISPOSITION, IT JUST LAYS OUT THE
001400*              RECORD.  THE DRIVER OWNS THE ALERT FILE AND DOES
001500*              THE ACTUAL WRITE.
001600*
001700*=================================================================
001800* HISTORY OF MODIFICATION:
001900*=================================================================
002000* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.                NX0001  
002100*-----------------------------------------------------------------
002200* NX0033 - LCHIANG - 21/07/1995 - ADDED AL-TOP-RULE TO THE BUILT  NX0033  
002300*                    RECORD SO THE FRAUD DESK CAN TRIAGE BY THE   NX0033  
002400*                    HEAVIEST WEIGHTED RULE FIRST.                NX0033  
002500*-----------------------------------------------------------------
002600* NXY2K1 - PDSOUZA - 14/10/1998 - YEAR 2000 REVIEW.  NO DATE      NXY2K1  
002700*                    FIELDS IN THE ALERT RECORD.  NO CHANGE       NXY2K1  
002800*                    REQUIRED.                                    NXY2K1  
002900*-----------------------------------------------------------------
003000* NX0057 - GPATEL  - 02/06/2003 - ADDED WK-N-XALRT-CALL-CNT TRACE NX0057
003100*                    COUNTER TO MATCH THE OTHER CALLED ROUTINES   NX0057
003200*                    IN THIS SUITE.                               NX0057
003300*-----------------------------------------------------------------
003400* G2BL04 - ACNRJR  - 02/11/2017 - COPIED WK-C-COMMON IN.  THIS     G2BL04
003500*                    ROUTINE NOW RAISES WK-C-ABEND-SW IF THE       G2BL04
003600*                    INCOMING DISPOSITION IS ANYTHING OTHER THAN  G2BL04
003700*                    REVIEW OR BLOCK - THE DRIVER IS ONLY SUPPOSED G2BL04
003800*                    TO CALL THIS ROUTINE FOR THOSE TWO.           G2BL04
003900*=================================================================
004000 EJECT
004100********************
004200 ENVIRONMENT DIVISION.
004300********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-AS400.
004600 OBJECT-COMPUTER. IBM-AS400.
004700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA
004800        UPSI-0 IS UPSI-SWITCH-0
004900          ON  STATUS IS U0-ON
005000          OFF STATUS IS U0-OFF.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700************************
005800 WORKING-STORAGE SECTION.
005900************************
006000 01  FILLER               PIC X(24) VALUE
006100        "** PROGRAM NEXXALRT **".
006200*
006300 77  WK-N-XALRT-CALL-CNT  PIC 9(07) COMP VALUE ZERO.
006400*                           TIMES THIS ROUTINE HAS BEEN CALLED
006500*
006600 01  WK-C-ALERT-WORK-REC.
006700     COPY NEXALREC.
006800*
006900 01  WK-C-ACCT-ID-BROKEN-DOWN.
007000     05  WK-C-XALRT-ACCT-ID-LCL PIC X(08).
007100     05  WK-C-XALRT-ACCT-VIEW REDEFINES WK-C-XALRT-ACCT-ID-LCL.
007200         10  WK-C-XALRT-BANK-CODE PIC X(03).
007300         10  WK-C-XALRT-SERIAL-NO PIC X(05).
007400     05  FILLER                 PIC X(04).
007500*
007600 01  WK-C-AMOUNT-VIEW.
007700     05  WK-N-XALRT-AMOUNT       PIC S9(07)V99.
007800     05  WK-N-XALRT-AMT-BROKEN REDEFINES WK-N-XALRT-AMOUNT.
007900         10  WK-N-XALRT-AMT-WHOLE PIC S9(07).
008000         10  WK-N-XALRT-AMT-CENTS PIC 9(02).
008100     05  FILLER                  PIC X(05).
008200*
008300 01  WK-C-DIAG-STAMP.
008400     05  WK-C-DIAG-DATE          PIC 9(08).
008500     05  WK-C-DIAG-DATE-VIEW REDEFINES WK-C-DIAG-DATE.
008600         10  WK-C-DIAG-CCYY      PIC 9(04).
008700         10  WK-C-DIAG-MM        PIC 9(02).
008800         10  WK-C-DIAG-DD        PIC 9(02).
008900     05  FILLER                  PIC X(04).
009000*
009100 01  WK-C-COMMON.
009200     COPY NEXCMWS.
009300*                           WK-C-ABEND-SW ONLY - THIS ROUTINE DOES
009400*                           NO FILE I/O OF ITS OWN
009500*
009600 EJECT
009700 LINKAGE SECTION.
009800********************
009900 COPY NEXALNK.
010000*
010100 PROCEDURE DIVISION USING WK-C-XALRT-RECORD.
010200***************************************
010300 MAIN-MODULE.
010400     PERFORM A000-PROCESS-CALLED-ROUTINE
010500        THRU A099-PROCESS-CALLED-ROUTINE-EX.
010600     GOBACK.
010700*
010800*------------------------------------------------------------------*
010900 A000-PROCESS-CALLED-ROUTINE.
011000*------------------------------------------------------------------*
011100     ADD 1                              TO WK-N-XALRT-CALL-CNT.
011200     MOVE SPACES                        TO WK-C-ALERT-WORK-REC.
011300*
011400     IF  WK-C-XALRT-DISP NOT = "REVIEW" AND NOT = "BLOCK "
011500         MOVE "Y"                       TO WK-C-ABEND-SW
011600         DISPLAY "NEXXALRT - BAD DISPOSITION ON TRANS "
011700                 WK-C-XALRT-TRANS-ID " - " WK-C-XALRT-DISP
011800     END-IF.
011900*
012000     MOVE WK-C-XALRT-TRANS-ID           TO AL-TRANS-ID.
012100     MOVE WK-C-XALRT-ACCT-ID            TO AL-ACCT-ID.
012200     MOVE WK-C-XALRT-SCORE              TO AL-RISK-SCORE.
012300     MOVE WK-C-XALRT-DISP               TO AL-DISPOSITION.
012400     MOVE WK-C-XALRT-AMOUNT             TO AL-AMOUNT.
012500     MOVE WK-C-XALRT-TOP-RULE           TO AL-TOP-RULE.
012600*
012700     MOVE WK-C-ALERT-WORK-REC           TO WK-C-XALRT-ALERT-REC.
012800*
012900     IF  UPSI-SWITCH-0 = U0-ON
013000         ACCEPT WK-C-DIAG-DATE FROM DATE YYYYMMDD
013100         DISPLAY "NEXXALRT - TRACE - TRANS " AL-TRANS-ID
013200                 " ACCT " AL-ACCT-ID " SCORE " AL-RISK-SCORE
013300                 " DISP " AL-DISPOSITION " TOP " AL-TOP-RULE
013400                 " ON " WK-C-DIAG-CCYY
013500     END-IF.
013600*
013700 A099-PROCESS-CALLED-ROUTINE-EX.
013800     EXIT.
013900*
014000******************************************************************
014100*************** END OF PROGRAM SOURCE - NEXXALRT ***************
014200******************************************************************
