000100*-----------------------------------------------------------------*
000200* NEXALREC - FRAUD ALERT OUTPUT RECORD (ALERT-REC), LENGTH 60     *
000300* ONE ROW WRITTEN FOR EVERY TRANSACTION DISPOSITIONED REVIEW OR   *
000400* BLOCK.  PICKED UP OVERNIGHT BY THE FRAUD OPERATIONS QUEUE.      *
000500*===================================================================
000600* HISTORY OF MODIFICATION:
000700*===================================================================
000800* NX0001 - RBOEHM  - 12/03/1991 - INITIAL VERSION.                NX0001  
000900*-------------------------------------------------------------------
001000* NX0033 - LCHIANG - 21/07/1995 - ADDED AL-TOP-RULE SO THE FRAUD  NX0033  
001100*                                 DESK CAN TRIAGE BY THE HEAVIEST NX0033  
001200*                                 WEIGHTED RULE FIRST.            NX0033  
001300*===================================================================
001400 01  ALERT-REC.
001500     05  AL-TRANS-ID              PIC X(10).
001600*                                   TRANSACTION IDENTIFIER
001700     05  AL-ACCT-ID               PIC X(08).
001800*                                   ACCOUNT IDENTIFIER
001900     05  AL-RISK-SCORE            PIC 9(03).
002000*                                   COMPOSITE RISK SCORE
002100     05  AL-DISPOSITION           PIC X(06).
002200*                                   REVIEW OR BLOCK
002300         88  AL-DISP-REVIEW              VALUE "REVIEW".
002400         88  AL-DISP-BLOCK               VALUE "BLOCK ".
002500     05  AL-AMOUNT                PIC S9(07)V99.
002600*                                   TRANSACTION AMOUNT
002700     05  AL-AMOUNT-BROKEN-DOWN REDEFINES AL-AMOUNT.
002800         10  AL-AMOUNT-WHOLE      PIC S9(07).
002900         10  AL-AMOUNT-CENTS      PIC 9(02).
003000     05  AL-TOP-RULE              PIC X(02).
003100*                                   HIGHEST WEIGHT RULE TRIGGERED
003200*                                   R1..R8, TIES TO LOWEST NUMBER
003300     05  AL-FILLER                PIC X(22).
003400*                                   UNUSED - RESERVED FOR EXPANSION
